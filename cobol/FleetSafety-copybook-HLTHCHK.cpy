000100      ******************************************************************
000200      * FLEETSAFETY COPY LIBRARY MEMBER:  HLTHCHK
000300      *
000400      * DRIVER HEALTH & FITNESS CHECKLIST, ONE OPTIONAL RECORD PER
000500      * INSPECTION.  A QUESTION ONLY COUNTS
000600      * TOWARD THE SCORE IF IT WAS ACTUALLY ANSWERED (REST, ALCOHOL
000700      * AND TEMP CAN COME BACK BLANK IF THE DRIVER WAS WAVED THROUGH).
000800      ******************************************************************
000900      * CHANGE LOG
001000      *   DATE      INIT  TICKET     DESCRIPTION
001100      *   --------  ----  ---------  ------------------------------
001200      *   03/21/89  JRS   FS-0002    INITIAL VERSION.
001300      *   11/02/91  JRS   FS-0118    ADDED TEMP-VALUE AFTER NURSE
001400      *                              STATION COMPLAINED THE PASS/FAIL
001500      *                              FLAG ALONE WASN'T ENOUGH FOR THE
001600      *                              FOLLOW-UP REPORT.
001700      *   02/18/03  AKM   FS-0244    ADDED THE TWO FILLER BYTES BELOW
001800      *                              TO MATCH THE 21-BYTE DISPATCH
001900      *                              EXTRACT LAYOUT.
002000      ******************************************************************
002100       01  HLTHCHK-REC.
002200           05  HC-INSPECTION-ID             PIC X(09).
002300           05  ADEQUATE-REST                PIC X(01).
002400               88  REST-ANSWERED            VALUES "Y" "N".
002500               88  REST-ADEQUATE            VALUE "Y".
002600               88  REST-INADEQUATE          VALUE "N".
002700           05  ALCOHOL-TEST                 PIC X(01).
002800               88  ALCOHOL-TAKEN            VALUES "P" "F".
002900               88  ALCOHOL-PASS             VALUE "P".
003000               88  ALCOHOL-FAIL             VALUE "F".
003100           05  TEMP-CHECK                   PIC X(01).
003200               88  TEMP-TAKEN               VALUES "P" "F".
003300               88  TEMP-PASS                VALUE "P".
003400               88  TEMP-FAIL                VALUE "F".
003500           05  TEMP-VALUE                   PIC 9(02)V9(1).
003600           05  TEMP-VALUE-R REDEFINES TEMP-VALUE.
003700               10  TEMP-WHOLE-DEG           PIC 9(02).
003800               10  TEMP-TENTH-DEG           PIC 9(01).
003900           05  FIT-FOR-DUTY                 PIC X(01).
004000               88  IS-FIT-FOR-DUTY          VALUE "Y".
004100               88  NOT-FIT-FOR-DUTY         VALUE "N".
004200           05  MEDICATION                   PIC X(01).
004300               88  ON-MEDICATION            VALUE "Y".
004400               88  NOT-ON-MEDICATION        VALUE "N".
004500           05  NO-IMPAIRMENT                PIC X(01).
004600               88  IMPAIRMENT-FREE          VALUE "Y".
004700               88  IMPAIRMENT-PRESENT       VALUE "N".
004800           05  FATIGUE-CHECKLIST            PIC X(01).
004900               88  FATIGUE-LIST-DONE        VALUE "Y".
005000           05  FILLER                       PIC X(02).
