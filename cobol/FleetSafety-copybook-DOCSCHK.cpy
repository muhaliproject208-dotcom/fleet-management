000100      ******************************************************************
000200      * FLEETSAFETY COPY LIBRARY MEMBER:  DOCSCHK
000300      *
000400      * DOCUMENTATION & COMPLIANCE CHECKLIST, ONE OPTIONAL RECORD PER
000500      * INSPECTION.  SIXTEEN Y/N FLAGS IN
000600      * FIXED DISPATCH-OFFICE ORDER.  IS-COMPLIANT-SET BELOW IS THE
000700      * FIVE-FLAG "MUST HAVE" SUBSET THE RTSA INSPECTOR CHECKS FIRST.
000800      ******************************************************************
000900      * CHANGE LOG
001000      *   DATE      INIT  TICKET     DESCRIPTION
001100      *   --------  ----  ---------  ------------------------------
001200      *   03/21/89  JRS   FS-0002    INITIAL VERSION - 17 FLAGS,
001300      *                              INCLUDING THE OLD DUPLICATE
001400      *                              EMERGENCY-CONTACT FLAG.
001500      *   09/02/90  JRS   FS-0044    DROPPED THE DUPLICATE EMERGENCY
001600      *                              CONTACT FLAG - DOWN TO 16.
001700      *   06/30/99  TGD   FS-Y2K01  Y2K REVIEW - NO DATE FIELDS IN
001800      *                              THIS MEMBER, NO CHANGE REQUIRED.
001900      *   02/18/03  AKM   FS-0244    ADDED TRAILING FILLER BYTE.
001950      *   04/02/09  MBK   FS-0309    REGROUPED THE FIVE "MUST HAVE"
001960      *                              FLAGS UNDER DC-COMPLIANCE-FLAGS AND
001970      *                              ADDED DC-COMPLY-R/IS-COMPLIANT SO
001980      *                              INSPEDIT CAN TEST THE RULE WITH ONE
001990      *                              CONDITION INSTEAD OF THE 13-ITEM
001995      *                              MISSING-DOC COUNT IT WAS USING.
002000      ******************************************************************
002100       01  DOCSCHK-REC.
002200           05  DC-INSPECTION-ID             PIC X(09).
002250           05  DC-COMPLIANCE-FLAGS.
002260               10  CERT-OF-FITNESS-VALID    PIC X(01).
002270               10  ROAD-TAX                 PIC X(01).
002280               10  INSURANCE                PIC X(01).
002290               10  TRIP-AUTH-SIGNED         PIC X(01).
002295               10  LOGBOOK                  PIC X(01).
002296           05  DC-COMPLY-R REDEFINES DC-COMPLIANCE-FLAGS
002297                                        PIC X(05).
002298               88  IS-COMPLIANT            VALUE "YYYYY".
002800           05  DRIVER-HANDBOOK              PIC X(01).
002900           05  PERMITS                      PIC X(01).
003000           05  PPE                          PIC X(01).
003100           05  ROUTE-FAMILIARITY            PIC X(01).
003200           05  EMERGENCY-PROCEDURES         PIC X(01).
003300           05  GPS-ACTIVATED                PIC X(01).
003400           05  SAFETY-BRIEFING              PIC X(01).
003500           05  RTSA-CLEARANCE               PIC X(01).
003600           05  TIME-BRIEFING-CONDUCTED      PIC X(01).
003700           05  EMERGENCY-CONTACT-EMPLOYER   PIC X(01).
003800           05  EMERGENCY-CONTACT-GOVT       PIC X(01).
003900           05  FILLER                       PIC X(01).
004000
004100      * IS-COMPLIANT (ABOVE) IS TRUE ONLY WHEN CERT-OF-FITNESS-VALID,
004200      * ROAD-TAX, INSURANCE, TRIP-AUTH-SIGNED AND LOGBOOK ARE ALL "Y" -
004300      * THE FIVE-FLAG SUBSET THE RTSA INSPECTOR CHECKS FIRST.  THE
004400      * REDEFINES WORKS BECAUSE THOSE FIVE FLAGS SIT TOGETHER AT THE
004500      * FRONT OF THE RECORD; DON'T MOVE ANY OF THEM WITHOUT MOVING
004600      * DC-COMPLY-R'S PIC TO MATCH.
