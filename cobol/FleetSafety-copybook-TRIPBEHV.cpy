000100      ******************************************************************
000200      * FLEETSAFETY COPY LIBRARY MEMBER:  TRIPBEHV
000300      *
000400      * POST-TRIP DRIVING-BEHAVIOR DETAIL RECORD (MANY PER
000500      * INSPECTION).  TELEMATICS AND THE
000600      * DISPATCHER'S POST-TRIP DEBRIEF BOTH FEED THIS FILE, SORTED
000700      * BY DRIVER/DATE/INSPECTION SO TRIPRISK CAN ROLL UP THE 30-DAY
000800      * WINDOW WITHOUT A RANDOM LOOK-UP.
000900      ******************************************************************
001000      * CHANGE LOG
001100      *   DATE      INIT  TICKET     DESCRIPTION
001200      *   --------  ----  ---------  ------------------------------
001300      *   04/11/89  JRS   FS-0004    INITIAL VERSION.
001400      *   09/02/90  JRS   FS-0044    ADDED RAILWAY-CROSSING AND
001500      *                              HAZARDOUS-ZONE-SPEED ITEMS AFTER
001600      *                              THE NDOLA LINE INCIDENT.
001700      *   06/30/99  TGD   FS-Y2K01  Y2K REVIEW - TRIP-DATE IS A FULL
001800      *                              8-BYTE YYYYMMDD FIELD, NO CHANGE
001900      *                              REQUIRED.
002000      *   02/18/03  AKM   FS-0244    ADDED TRAILING FILLER BYTE.
002050      *   07/11/08  MBK   FS-0301    ADDED TB-RECORD-TYPE AND THE
002060      *                              TRAILER-RECORD VIEW SO TRIPRISK
002070      *                              CAN BALANCE THE FILE THE SAME
002080      *                              WAY INSPEDIT BALANCES INSPDALY -
002090      *                              THE TELEMATICS EXTRACT HAD BEEN
002095      *                              SILENTLY TRUNCATING SOME DAYS.
002100      ******************************************************************
002200       01  TRIPBEHV-REC.
002210           05  TB-RECORD-TYPE                PIC X(01).
002220               88  DETAIL-REC                VALUE "D".
002230               88  TRAILER-REC               VALUE "T".
002300           05  TB-INSPECTION-ID              PIC X(09).
002400           05  TB-DRIVER-ID                  PIC X(08).
002500           05  TB-TRIP-DATE                  PIC 9(08).
002600           05  TB-TRIP-DATE-R REDEFINES TB-TRIP-DATE.
002700               10  TB-TRIP-YYYY               PIC 9(04).
002800               10  TB-TRIP-MM                 PIC 9(02).
002900               10  TB-TRIP-DD                 PIC 9(02).
003000           05  TB-BEHAVIOR-ITEM               PIC X(25).
003100           05  TB-BEHAVIOR-STATUS             PIC X(01).
003200               88  BEHAV-COMPLIANT            VALUE "C".
003300               88  BEHAV-VIOLATION            VALUE "V".
003400               88  BEHAV-NONE                 VALUE "N".
003500           05  FILLER                         PIC X(01).
003510
003520      * TRAILER-RECORD VIEW OF THE SAME 53-BYTE AREA - CARRIES THE
003530      * RECORD COUNT THE TELEMATICS EXTRACT PUT ON THE FILE SO
003540      * TRIPRISK CAN BALANCE BEFORE IT TRUSTS THE RUN.
003550       01  TRIPBEHV-TRLR REDEFINES TRIPBEHV-REC.
003560           05  TRT-RECORD-TYPE               PIC X(01).
003570           05  TRT-RECORD-COUNT              PIC 9(09).
003580           05  FILLER                        PIC X(43).
