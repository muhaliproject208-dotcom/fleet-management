000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  INSPTOTL.
000300 AUTHOR. M. B. KOLA.
000400 INSTALLATION. FLEET SAFETY SYSTEMS GROUP.
000500 DATE-WRITTEN. 07/11/08.
000600 DATE-COMPILED. 07/11/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS IS THE THIRD AND LAST JOB STEP OF THE NIGHTLY
001300      *          SAFETY BATCH, RUN AFTER INSPEDIT AND TRIPRISK.  IT
001400      *          DOES NOT RE-SCORE ANYTHING - IT JUST READS THE TWO
001500      *          TRAILER RECORDS THOSE STEPS LEFT ON SCORESUM.DAT AND
001600      *          RISKSUM.DAT AND PRINTS ONE END-OF-RUN CONTROL-TOTALS
001700      *          BLOCK AT THE BOTTOM OF INSPRPT.TXT, THE SAME "READ
001800      *          THE TRAILER, BALANCE, REPORT" IDIOM INSPEDIT AND
001900      *          TRIPRISK EACH USE INTERNALLY, LIFTED HERE TO JOB-STEP
002000      *          GRANULARITY SINCE THE COMMITTEE WANTS ONE COMBINED
002100      *          FIGURE FOR BOTH RUNS.
002200      *
002300      *          INSPECTIONS READ IS NOT CARRIED ON THE SCORESUM
002400      *          TRAILER - INSPEDIT ONLY KEEPS THAT COUNT LONG ENOUGH
002500      *          TO BALANCE ITS OWN INPUT FILE - SO IT IS RECOVERED
002600      *          HERE AS ST-INSP-PROCESSED + ST-RECORDS-IN-ERROR,
002700      *          SINCE EVERY INSPECT.DAT RECORD INSPEDIT READS ENDS
002800      *          UP EITHER SCORED OR IN ERROR, NEVER BOTH.
002900      *
003000      ******************************************************************
003100
003200               INPUT FILE              -   SCORESUM.DAT (TRAILER ONLY)
003300               INPUT FILE              -   RISKSUM.DAT  (TRAILER ONLY)
003400
003500               OUTPUT FILE PRODUCED    -   INSPRPT.TXT (OPENED EXTEND -
003600                                           APPENDS THE FINAL CONTROL-
003700                                           TOTALS BLOCK BEHIND THE
003800                                           INSPEDIT AND TRIPRISK
003900                                           DETAIL BLOCKS)
004000
004100               DUMP FILE               -   SYSOUT
004200
004300      ******************************************************************
004400      * CHANGE LOG
004500      *   DATE      INIT  TICKET     DESCRIPTION
004600      *   --------  ----  ---------  ------------------------------
004700      *   07/11/08  MBK   FS-0301    INITIAL VERSION - REPLACES THE OLD
004800      *                              SUMRPT END-OF-RUN CONTROL-TOTALS
004900      *                              JOB ON THIS JOB-STEP SLOT.
005000      ******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT SCORESUM-FILE
006400     ASSIGN TO UT-S-SCORESUM
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS OFCODE.
006700
006800     SELECT RISKSUM-FILE
006900     ASSIGN TO UT-S-RISKSUM
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS OFCODE.
007200
007300     SELECT INSPRPT-FILE
007400     ASSIGN TO UT-S-INSPRPT
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  SYSOUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 130 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SYSOUT-REC.
008600 01  SYSOUT-REC  PIC X(130).
008700
008800      ****** PRE-TRIP SCORE SUMMARY - ONLY THE TRAILER REC (THE LAST
008900      ****** ONE ON THE FILE) IS OF ANY USE TO THIS PROGRAM.
009000 FD  SCORESUM-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 240 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS SCORESUM-FD-REC.
009600 01  SCORESUM-FD-REC  PIC X(240).
009700
009800      ****** POST-TRIP RISK SUMMARY - SAME IDEA, TRAILER REC ONLY.
009900 FD  RISKSUM-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 27 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS RISKSUM-FD-REC.
010500 01  RISKSUM-FD-REC  PIC X(27).
010600
010700      ****** PRINT REPORT - OPENED EXTEND HERE SO THE FINAL TOTALS
010800      ****** BLOCK LANDS AFTER BOTH EARLIER JOB STEPS' DETAIL BLOCKS.
010900 FD  INSPRPT-FILE
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 132 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS INSPRPT-REC.
011500 01  INSPRPT-REC  PIC X(132).
011600
011700 WORKING-STORAGE SECTION.
011800
011900 01  FILE-STATUS-CODES.
012000     05  OFCODE                      PIC X(02).
012100         88  CODE-READ               VALUE SPACES.
012200
012300 01  FLAGS-AND-SWITCHES.
012400     05  MORE-SCORE-SW                PIC X(01) VALUE "Y".
012500         88  SCORE-AT-EOF             VALUE "N".
012600     05  MORE-RISK-SW                 PIC X(01) VALUE "Y".
012700         88  RISK-AT-EOF              VALUE "N".
012800
012900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
013000     05  WS-INSP-READ                 PIC 9(07) COMP.
013100     05  WS-INSP-SCORED               PIC 9(07) COMP.
013200     05  WS-RECORDS-IN-ERROR          PIC 9(07) COMP.
013300     05  WS-INSP-CLEARED              PIC 9(07) COMP.
013400     05  WS-INSP-NOT-CLEARED          PIC 9(07) COMP.
013500     05  WS-HIGH-RISK-COUNT           PIC 9(07) COMP.
013600     05  WS-GRAND-TOTAL-VIOLATION-PTS PIC 9(07) COMP.
013700     05  WS-LINE-CNT                  PIC S9(04) COMP VALUE 99.
013800     05  FILLER                       PIC X(01).
013900
014000      ******************************************************************
014100      * PRINT LINE LAYOUTS FOR THE FINAL CONTROL-TOTALS BLOCK.  THREE
014200      * VIEWS OF ONE 132-BYTE WORK AREA, THE SAME REDEFINES STYLE
014300      * INSPEDIT AND TRIPRISK USE FOR THEIR OWN PRINT LINES.
014400      ******************************************************************
014500 01  WS-PRINT-LINE.
014600     05  WS-PRT-CTL                   PIC X(01).
014700     05  WS-PRT-BODY                  PIC X(131).
014800
014900 01  WS-TOT-HDR-LINE REDEFINES WS-PRINT-LINE.
015000     05  FILLER                       PIC X(01).
015100     05  THL-LIT                      PIC X(39) VALUE
015200         "FLEET SAFETY BATCH - RUN CONTROL TOTALS".
015300     05  FILLER                       PIC X(92).
015400
015500 01  WS-TOT-PRETRIP-LINE REDEFINES WS-PRINT-LINE.
015600     05  FILLER                       PIC X(01).
015700     05  TPL-READ-LIT                 PIC X(17) VALUE "INSPECTIONS READ-".
015800     05  TPL-READ                     PIC ZZZZZZ9.
015900     05  FILLER                       PIC X(02).
016000     05  TPL-SCORED-LIT               PIC X(17) VALUE "INSP. SCORED -  ".
016100     05  TPL-SCORED                   PIC ZZZZZZ9.
016200     05  FILLER                       PIC X(02).
016300     05  TPL-ERROR-LIT           PIC X(17) VALUE "RECS IN ERROR -  ".
016400     05  TPL-ERROR                    PIC ZZZZZZ9.
016500     05  FILLER                       PIC X(55).
016600
016700 01  WS-TOT-CLEAR-LINE REDEFINES WS-PRINT-LINE.
016800     05  FILLER                       PIC X(01).
016900     05  TCL-CLR-LIT             PIC X(17) VALUE "INSP. CLEARED -  ".
017000     05  TCL-CLEARED                  PIC ZZZZZZ9.
017100     05  FILLER                       PIC X(02).
017200     05  TCL-NCLR-LIT            PIC X(18) VALUE "NOT CLEARED -    ".
017300     05  TCL-NOT-CLEARED              PIC ZZZZZZ9.
017400     05  FILLER                       PIC X(02).
017500     05  TCL-HIGH-LIT            PIC X(18) VALUE "HIGH RISK TRIPS - ".
017600     05  TCL-HIGH-RISK                PIC ZZZZZZ9.
017700     05  FILLER                       PIC X(53).
017800
017900 01  WS-TOT-VIOL-LINE REDEFINES WS-PRINT-LINE.
018000     05  FILLER                       PIC X(01).
018100     05  TVL-LIT                 PIC X(29) VALUE
018200         "GRAND TOTAL VIOLATION POINTS-".
018300     05  TVL-POINTS                   PIC ZZZZZZ9.
018400     05  FILLER                       PIC X(95).
018500
018600 01  WS-BLANK-LINE-LIT                PIC X(01) VALUE SPACES.
018700
018800 COPY SCORESUM.
018900 COPY RISKSUM.
019000 COPY ABENDREC.
019100
019200 PROCEDURE DIVISION.
019300 0000-MAINLINE.
019400     PERFORM 0000-HOUSEKEEPING THRU 0000-EXIT.
019500     PERFORM 200-READ-SCORESUM-TRAILER THRU 200-EXIT.
019600     PERFORM 210-READ-RISKSUM-TRAILER THRU 210-EXIT.
019700     PERFORM 300-WRITE-CONTROL-TOTALS THRU 300-EXIT.
019800     PERFORM 9000-CLEANUP THRU 9000-EXIT.
019900     MOVE +0 TO RETURN-CODE.
020000     GOBACK.
020100
020200 0000-HOUSEKEEPING.
020300     MOVE "0000-HOUSEKEEPING" TO PARA-NAME.
020400     DISPLAY "******** BEGIN JOB INSPTOTL ********".
020500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
020600     PERFORM 8000-OPEN-FILES THRU 8000-EXIT.
020700 0000-EXIT.
020800     EXIT.
020900
021000      **  071108MK - SKIPS PAST EVERY DETAIL RECORD; THE SCORESUM
021100      **  TRAILER CARRIES EVERYTHING THIS PROGRAM NEEDS FROM THE
021200      **  PRE-TRIP RUN.  IF THE FILE HAS NO TRAILER AT ALL (EMPTY OR
021300      **  TRUNCATED FILE) THAT IS AN ABEND, NOT A ZERO-TOTALS REPORT.
021400 200-READ-SCORESUM-TRAILER.
021500     MOVE "200-READ-SCORESUM-TRAILER" TO PARA-NAME.
021600     PERFORM 201-READ-ONE-SCORESUM THRU 201-EXIT
021700         UNTIL SS-TRAILER-REC
021800         OR SCORE-AT-EOF.
021900     IF SCORE-AT-EOF
022000         MOVE "** SCORESUM.DAT HAS NO TRAILER RECORD **" TO
022100             ABEND-REASON
022200         GO TO 9900-ABEND-RTN.
022300     MOVE ST-INSP-PROCESSED TO WS-INSP-SCORED.
022400     MOVE ST-RECORDS-IN-ERROR TO WS-RECORDS-IN-ERROR.
022500     MOVE ST-INSP-CLEARED TO WS-INSP-CLEARED.
022600     MOVE ST-INSP-NOT-CLEARED TO WS-INSP-NOT-CLEARED.
022700     COMPUTE WS-INSP-READ = WS-INSP-SCORED + WS-RECORDS-IN-ERROR.
022800 200-EXIT.
022900     EXIT.
023000
023100 201-READ-ONE-SCORESUM.
023200     MOVE "201-READ-ONE-SCORESUM" TO PARA-NAME.
023300     READ SCORESUM-FILE INTO SCORESUM-REC
023400         AT END MOVE "N" TO MORE-SCORE-SW
023500     END-READ.
023600 201-EXIT.
023700     EXIT.
023800
023900 210-READ-RISKSUM-TRAILER.
024000     MOVE "210-READ-RISKSUM-TRAILER" TO PARA-NAME.
024100     PERFORM 211-READ-ONE-RISKSUM THRU 211-EXIT
024200         UNTIL RS-TRAILER-REC
024300         OR RISK-AT-EOF.
024400     IF RISK-AT-EOF
024500         MOVE "** RISKSUM.DAT HAS NO TRAILER RECORD **" TO
024600             ABEND-REASON
024700         GO TO 9900-ABEND-RTN.
024800     MOVE RT-HIGH-RISK-COUNT TO WS-HIGH-RISK-COUNT.
024900     MOVE RT-TOTAL-VIOLATION-PTS TO WS-GRAND-TOTAL-VIOLATION-PTS.
025000 210-EXIT.
025100     EXIT.
025200
025300 211-READ-ONE-RISKSUM.
025400     MOVE "211-READ-ONE-RISKSUM" TO PARA-NAME.
025500     READ RISKSUM-FILE INTO RISKSUM-REC
025600         AT END MOVE "N" TO MORE-RISK-SW
025700     END-READ.
025800 211-EXIT.
025900     EXIT.
026000
026100 300-WRITE-CONTROL-TOTALS.
026200     MOVE "300-WRITE-CONTROL-TOTALS" TO PARA-NAME.
026300     WRITE INSPRPT-REC FROM WS-BLANK-LINE-LIT.
026400
026500     MOVE SPACES TO WS-TOT-HDR-LINE.
026600     MOVE "FLEET SAFETY BATCH - RUN CONTROL TOTALS" TO THL-LIT.
026700     WRITE INSPRPT-REC FROM WS-TOT-HDR-LINE.
026800
026900     MOVE SPACES TO WS-TOT-PRETRIP-LINE.
027000     MOVE WS-INSP-READ TO TPL-READ.
027100     MOVE WS-INSP-SCORED TO TPL-SCORED.
027200     MOVE WS-RECORDS-IN-ERROR TO TPL-ERROR.
027300     WRITE INSPRPT-REC FROM WS-TOT-PRETRIP-LINE.
027400
027500     MOVE SPACES TO WS-TOT-CLEAR-LINE.
027600     MOVE WS-INSP-CLEARED TO TCL-CLEARED.
027700     MOVE WS-INSP-NOT-CLEARED TO TCL-NOT-CLEARED.
027800     MOVE WS-HIGH-RISK-COUNT TO TCL-HIGH-RISK.
027900     WRITE INSPRPT-REC FROM WS-TOT-CLEAR-LINE.
028000
028100     MOVE SPACES TO WS-TOT-VIOL-LINE.
028200     MOVE WS-GRAND-TOTAL-VIOLATION-PTS TO TVL-POINTS.
028300     WRITE INSPRPT-REC FROM WS-TOT-VIOL-LINE.
028400     ADD 4 TO WS-LINE-CNT.
028500 300-EXIT.
028600     EXIT.
028700
028800 8000-OPEN-FILES.
028900     MOVE "8000-OPEN-FILES" TO PARA-NAME.
029000     OPEN INPUT SCORESUM-FILE, RISKSUM-FILE.
029100     OPEN OUTPUT SYSOUT.
029200     OPEN EXTEND INSPRPT-FILE.
029300 8000-EXIT.
029400     EXIT.
029500
029600 8500-CLOSE-FILES.
029700     MOVE "8500-CLOSE-FILES" TO PARA-NAME.
029800     CLOSE SCORESUM-FILE, RISKSUM-FILE, SYSOUT, INSPRPT-FILE.
029900 8500-EXIT.
030000     EXIT.
030100
030200 9000-CLEANUP.
030300     MOVE "9000-CLEANUP" TO PARA-NAME.
030400     PERFORM 8500-CLOSE-FILES THRU 8500-EXIT.
030500     DISPLAY "** INSPECTIONS READ **".
030600     DISPLAY WS-INSP-READ.
030700     DISPLAY "** INSPECTIONS SCORED **".
030800     DISPLAY WS-INSP-SCORED.
030900     DISPLAY "** RECORDS IN ERROR **".
031000     DISPLAY WS-RECORDS-IN-ERROR.
031100     DISPLAY "** INSPECTIONS CLEARED **".
031200     DISPLAY WS-INSP-CLEARED.
031300     DISPLAY "** INSPECTIONS NOT CLEARED **".
031400     DISPLAY WS-INSP-NOT-CLEARED.
031500     DISPLAY "** GRAND TOTAL VIOLATION POINTS **".
031600     DISPLAY WS-GRAND-TOTAL-VIOLATION-PTS.
031700     DISPLAY "******** NORMAL END OF JOB INSPTOTL ********".
031800 9000-EXIT.
031900     EXIT.
032000
032100 9900-ABEND-RTN.
032200     WRITE SYSOUT-REC FROM ABEND-REC.
032300     PERFORM 8500-CLOSE-FILES THRU 8500-EXIT.
032400     DISPLAY "*** ABNORMAL END OF JOB - INSPTOTL ***" UPON CONSOLE.
032500     DIVIDE ZERO-VAL INTO ONE-VAL.
