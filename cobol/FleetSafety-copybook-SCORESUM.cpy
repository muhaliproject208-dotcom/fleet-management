000100      ******************************************************************
000200      * FLEETSAFETY COPY LIBRARY MEMBER:  SCORESUM
000300      *
000400      * PRE-TRIP SCORE SUMMARY OUTPUT RECORD - ONE PER INSPECTION,
000500      * WRITTEN BY INSPEDIT AND READ BACK BY INSPTOTL FOR THE
000600      * END-OF-RUN CONTROL TOTALS.  THE EIGHT SCORED SECTIONS ARE
000700      * CARRIED AS A TABLE IN FIXED ORDER - SEE SS-SECT-IDX 88-LEVELS
000800      * BELOW - RATHER THAN AS EIGHT SEPARATELY NAMED GROUPS, AN
000900      * OCCURS TABLE BEING EASIER TO MAINTAIN THAN REPEATING THE GROUP
001000      * BY HAND EIGHT TIMES OVER.
001100      * THE FILE ENDS WITH A TRAILER RECORD (SS-RECORD-TYPE = "T")
001200      * CARRYING THE RUN CONTROL TOTALS FOR INSPTOTL TO BALANCE ON.
001300      ******************************************************************
001400      * CHANGE LOG
001500      *   DATE      INIT  TICKET     DESCRIPTION
001600      *   --------  ----  ---------  ------------------------------
001700      *   05/02/89  JRS   FS-0006    INITIAL VERSION.
001800      *   11/02/91  JRS   FS-0118    WIDENED CLEARANCE-NOTES TO 80
001900      *                              BYTES - THE "NOT CLEARED - LOW
002000      *                              SCORE" MESSAGE WAS TRUNCATING
002100      *                              AT 40.
002200      *   02/18/03  AKM   FS-0244    ADDED THE TRAILER RECORD VIEW
002300      *                              AND THE TWO SPARE FILLER BYTES.
002400      ******************************************************************
002500       01  SCORESUM-REC.
002600           05  SS-RECORD-TYPE                PIC X(01).
002700               88  SS-DETAIL-REC             VALUE "D".
002800               88  SS-TRAILER-REC            VALUE "T".
002900           05  SS-INSPECTION-ID               PIC X(09).
003000           05  SS-SECTION-TBL OCCURS 8 TIMES
003100                              INDEXED BY SS-SECT-IDX.
003200               10  SS-SECTION-SCORE           PIC S9(4)V99.
003300               10  SS-SECTION-MAX             PIC S9(4)V99.
003400               10  SS-SECTION-QUESTIONS       PIC 9(03).
003500           05  SS-TOTAL-SCORE                 PIC S9(5)V99.
003600           05  SS-MAX-SCORE                   PIC S9(5)V99.
003700           05  SS-TOTAL-QUESTIONS             PIC 9(04).
003800           05  SS-SCORE-PCT                   PIC 9(03)V99.
003900           05  SS-SCORE-LEVEL                 PIC X(01).
004000               88  LEVEL-EXCELLENT            VALUE "E".
004100               88  LEVEL-GOOD                 VALUE "G".
004200               88  LEVEL-FAIR                 VALUE "F".
004300               88  LEVEL-POOR                 VALUE "P".
004400           05  SS-RISK-STATUS                 PIC X(01).
004500               88  RISK-LOW                   VALUE "L".
004600               88  RISK-MODERATE              VALUE "M".
004700               88  RISK-HIGH                  VALUE "H".
004800               88  RISK-CRITICAL              VALUE "C".
004900           05  SS-CRIT-FAIL-COUNT              PIC 9(02).
005000           05  SS-CLEARED                      PIC X(01).
005100               88  SS-IS-CLEARED               VALUE "Y".
005200           05  SS-CLEARANCE-NOTES              PIC X(80).
005300           05  FILLER                          PIC X(02).
005400
005500      * SS-SECTION-TBL SUBSCRIPT ORDER (FIXED, NEVER RE-SEQUENCE -
005600      * INSPTOTL AND ANY DOWNSTREAM READER DEPEND ON THIS ORDER):
005700      *   1 = HEALTH & FITNESS        5 = INTERIOR
005800      *   2 = DOCUMENTATION           6 = FUNCTIONAL
005900      *   3 = EXTERIOR                7 = SAFETY EQUIPMENT
006000      *   4 = ENGINE/FLUID            8 = BRAKES/STEERING
006100
006200      * TRAILER-RECORD VIEW OF THE SAME 240-BYTE AREA.
006300       01  SCORESUM-TRLR REDEFINES SCORESUM-REC.
006400           05  ST-RECORD-TYPE                 PIC X(01).
006500           05  ST-INSP-PROCESSED               PIC 9(07).
006600           05  ST-INSP-CLEARED                 PIC 9(07).
006700           05  ST-INSP-NOT-CLEARED             PIC 9(07).
006800           05  ST-CRIT-FAIL-TOTAL              PIC 9(07).
006900           05  ST-RECORDS-IN-ERROR             PIC 9(07).
007000           05  FILLER                          PIC X(204).
