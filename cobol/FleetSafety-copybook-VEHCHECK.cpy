000100      ******************************************************************
000200      * FLEETSAFETY COPY LIBRARY MEMBER:  VEHCHECK
000300      *
000400      * VEHICLE CHECKLIST DETAIL RECORD (MANY PER INSPECTION) PLUS
000500      * THE SECTION/ITEM CATALOG TABLE.  SIX SECTIONS - EXTERIOR,
000600      * ENGINE/FLUID, INTERIOR, FUNCTIONAL, SAFETY EQUIPMENT AND
000700      * BRAKES/STEERING.  THE CATALOG TABLE IS LOADED BY VALUE AT
000800      * COMPILE TIME - THE SAFETY DEPARTMENT HAS NO DATABASE OF ITS
000900      * OWN, AND THE CATALOG IS SMALL AND STABLE ENOUGH NOT TO NEED
001000      * ONE.
001100      ******************************************************************
001200      * CHANGE LOG
001300      *   DATE      INIT  TICKET     DESCRIPTION
001400      *   --------  ----  ---------  ------------------------------
001500      *   03/28/89  JRS   FS-0003    INITIAL VERSION, FIVE SECTIONS.
001600      *   09/02/90  JRS   FS-0044    ADDED BRAKES/STEERING SECTION
001700      *                              "B" - SAFETY DEPT WANTED IT
001800      *                              SPLIT OUT OF FUNCTIONAL, ALL
001900      *                              NINE ITEMS CRITICAL.
002000      *   11/02/91  JRS   FS-0118    ADDED VC-CAT-CRITICAL FLAG TO
002100      *                              THE CATALOG TABLE SO INSPEDIT
002200      *                              DOESN'T HARD-CODE THE ASTERISK
002300      *                              LIST IN TWO PLACES.
002400      *   02/18/03  AKM   FS-0244    ADDED TRAILING FILLER BYTE.
002500      ******************************************************************
002600       01  VEHCHECK-REC.
002700           05  VC-INSPECTION-ID             PIC X(09).
002800           05  VC-SECTION                   PIC X(01).
002900               88  SECT-EXTERIOR            VALUE "E".
003000               88  SECT-ENGINE              VALUE "G".
003100               88  SECT-INTERIOR            VALUE "I".
003200               88  SECT-FUNCTIONAL          VALUE "F".
003300               88  SECT-SAFETY              VALUE "S".
003400               88  SECT-BRAKES-STEERING     VALUE "B".
003500               88  SECT-VALID               VALUES "E" "G" "I" "F"
003600                                                    "S" "B".
003700           05  VC-CHECK-ITEM                PIC X(25).
003800           05  VC-CHECK-STATUS              PIC X(01).
003900               88  VC-PASSED                VALUE "P".
004000               88  VC-FAILED                VALUE "F".
004100           05  VC-REMARKS                   PIC X(40).
004200           05  FILLER                       PIC X(01).
004300
004400      ******************************************************************
004500      * ITEM CATALOG - SECTION / ITEM CODE / SECTION-LOCAL
004600      * CRITICAL FLAG, ONE ROW PER VALID ITEM, 40 ROWS TOTAL.  THE
004700      * WHOLE BRAKES/STEERING SECTION IS CRITICAL PER THE SAFETY
004800      * MANUAL SO ALL NINE OF ITS ROWS CARRY "Y"; 3223-SCAN-CATALOG
004900      * IN INSPEDIT STILL ONLY TREATS THE ASTERISKED E/G/I/F
005000      * ITEMS AS REPORTABLE CRITICAL FAILURES - THAT IS THE SAFETY
005100      * MANUAL'S OWN RULE, PRESERVED AS-IS (SEE THE NOTE ON
005200      * "BRAKES/STEERING ITEMS ARE CRITICAL TOO BUT NOT ADDED TO
005300      * THIS LIST" IN 3222-CHECK-ITEM-CRITICAL).
005400      ******************************************************************
005500       01  WS-VC-CATALOG.
005600           05  WS-VC-ENTRY OCCURS 40 TIMES
005700                           INDEXED BY VC-CAT-IDX.
005800               10  VC-CAT-SECTION           PIC X(01).
005900               10  VC-CAT-ITEM              PIC X(25).
006000               10  VC-CAT-CRITICAL          PIC X(01).
006100                   88  VC-CAT-IS-CRITICAL   VALUE "Y".
006200
006300       01  WS-VC-CATALOG-VALUES VALUE
006400           "Etires                    Y" &
006500           "Elights                   Y" &
006600           "Emirrors                  N" &
006700           "Ewindshield               N" &
006800           "Ebody_condition           N" &
006900           "Eloose_parts              N" &
007000           "Eleaks                    N" &
007100           "Gengine_oil               Y" &
007200           "Gcoolant                  N" &
007300           "Gbrake_fluid              Y" &
007400           "Gtransmission_fluid       N" &
007500           "Gpower_steering_fluid     N" &
007600           "Gbattery                  N" &
007700           "Idashboard_indicators     N" &
007800           "Iseatbelts                Y" &
007900           "Ihorn                     N" &
008000           "Ifire_extinguisher        N" &
008100           "Ifirst_aid_kit            N" &
008200           "Isafety_triangles         N" &
008300           "Fbrakes                   Y" &
008400           "Fsteering                 Y" &
008500           "Fsuspension               N" &
008600           "Fhvac                     N" &
008700           "Sfire_extinguisher        Y" &
008800           "Sfirst_aid_kit            Y" &
008900           "Sreflective_triangles     N" &
009000           "Swheel_chocks             N" &
009100           "Sspare_tyre               N" &
009200           "Storch                    N" &
009300           "Semergency_contacts       N" &
009400           "Sgps_tracker              N" &
009500           "Bbrakes_condition         Y" &
009600           "Bbrake_pads               Y" &
009700           "Bbrake_fluid_level        Y" &
009800           "Bbrake_lines              Y" &
009900           "Bhandbrake                Y" &
010000           "Bsteering_wheel           Y" &
010100           "Bsteering_response        Y" &
010200           "Bpower_steering           Y" &
010300           "Bsteering_fluid           Y".
010400
010500       01  WS-VC-CATALOG-R REDEFINES WS-VC-CATALOG-VALUES.
010600           05  WS-VC-ROW OCCURS 40 TIMES.
010700               10  WS-VC-ROW-SECT           PIC X(01).
010800               10  WS-VC-ROW-ITEM           PIC X(25).
010900               10  WS-VC-ROW-CRIT           PIC X(01).
