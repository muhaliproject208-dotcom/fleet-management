000100 IDENTIFICATION DIVISION.
000200      ******************************************************************
000300 PROGRAM-ID.  DATECHK.
000400 AUTHOR. J. R. SAMBO.
000500 INSTALLATION. FLEET SAFETY SYSTEMS GROUP.
000600 DATE-WRITTEN. 05/09/89.
000700 DATE-COMPILED. 05/09/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          CALLED FROM INSPEDIT'S 200-EDIT-MASTER-RECORD.  GIVEN
001300      *          AN INSPECTION-DATE (YYYYMMDD) THIS PROGRAM COMPARES IT
001400      *          TO TODAY'S DATE AND RETURNS "Y" IN DATECHK-FUTURE-FLAG
001500      *          WHEN THE INSPECTION DATE IS LATER THAN TODAY - THE
001600      *          SAFETY MANUAL SAYS A FUTURE-DATED INSPECTION MUST BE
001700      *          REJECTED BEFORE SCORING.
001800      *
001900      ******************************************************************
002000      * CHANGE LOG
002100      *   DATE      INIT  TICKET     DESCRIPTION
002200      *   --------  ----  ---------  ------------------------------
002300      *   05/09/89  JRS   FS-0008    INITIAL VERSION - ACCEPT FROM
002400      *                              DATE GIVES A 2-DIGIT YEAR, SO WE
002500      *                              ONLY COMPARE MM AND DD WHEN THE
002600      *                              YEARS MATCH.
002700      *   09/02/90  JRS   FS-0044    CENTURY WINDOW ADDED - ANY INPUT
002800      *                              YEAR UNDER 50 TREATED AS 20NN FOR
002900      *                              THE COMPARE, OVER 50 AS 19NN.
003000      *   06/30/99  TGD   FS-Y2K01  Y2K FIX - SWITCHED TO ACCEPT
003100      *                              WS-TODAY-8 FROM DATE YYYYMMDD SO
003200      *                              WE GET A REAL 4-DIGIT YEAR AND
003300      *                              CAN DROP THE CENTURY-WINDOW LOGIC
003400      *                              IN 200-CENTURY-WINDOW ENTIRELY.
003500      *                              LEFT THE PARAGRAPH IN PLACE, NOW
003600      *                              UNREACHABLE, UNTIL THE NEXT
003700      *                              RELEASE CLEANS IT OUT.
003800      *   02/18/03  AKM   FS-0244    ADDED REDEFINES ON WS-TODAY-8 AND
003900      *                              ON LK-INSPECTION-DATE SO BOTH
004000      *                              SIDES OF THE COMPARE CAN BE BROKEN
004100      *                              INTO YYYY/MM/DD WITHOUT A SEPARATE
004200      *                              UNSTRING.
004250      *   04/09/09  MBK   FS-0311    ADDED WS-DUMP-AREA/WS-DUMP-AREA-X
004260      *                              SO A STORAGE DUMP SHOWS WHAT WAS
004270      *                              LAST COMPARED - SAME IDEA AS
004280      *                              SCORCALC'S AND WINDOCALC'S OWN
004290      *                              DUMP AREAS.
004300      ******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 WORKING-STORAGE SECTION.
005600 01  PARA-NAME                       PIC X(30) VALUE SPACES.
005700
005800 01  MISC-FIELDS.
005900     05  WS-TODAY-8                  PIC 9(08) COMP.
006000     05  WS-TODAY-8-D REDEFINES WS-TODAY-8.
006100         10  WS-TODAY-YYYY           PIC 9(04).
006200         10  WS-TODAY-MM             PIC 9(02).
006300         10  WS-TODAY-DD             PIC 9(02).
006400     05  WS-CENTURY-YY               PIC 9(02) COMP.
006500     05  WS-COMPARE-SW               PIC X(01) VALUE SPACES.
006600         88  DATE-IS-FUTURE          VALUE "Y".
006700         88  DATE-NOT-FUTURE         VALUE "N".
006750
006760      **  040909MK - DUMP AREA HOLDS DISPLAY COPIES OF BOTH SIDES OF
006770      **  THE COMPARE SO A STORAGE DUMP SHOWS WHAT WAS LAST CHECKED -
006780      **  SAME IDEA AS SCORCALC'S AND WINDOCALC'S OWN WS-DUMP-AREA.
006790 01  WS-DUMP-AREA.
006800     05  WS-DUMP-INSP-DATE           PIC 9(08).
006810     05  WS-DUMP-TODAY-8             PIC 9(08).
006820 01  WS-DUMP-AREA-X REDEFINES WS-DUMP-AREA
006830                                 PIC X(16).
006840
006900 LINKAGE SECTION.
007000 01  LK-INSPECTION-DATE               PIC 9(08).
007100 01  LK-INSPECTION-DATE-D REDEFINES LK-INSPECTION-DATE.
007200     05  LK-INSP-YYYY                 PIC 9(04).
007300     05  LK-INSP-MM                   PIC 9(02).
007400     05  LK-INSP-DD                   PIC 9(02).
007500 01  DATECHK-FUTURE-FLAG               PIC X(01).
007600
007700 PROCEDURE DIVISION USING LK-INSPECTION-DATE, DATECHK-FUTURE-FLAG.
007800 000-MAIN-LOGIC.
007900     MOVE "000-MAIN-LOGIC" TO PARA-NAME.
008000     MOVE "N" TO WS-COMPARE-SW.
008100     ACCEPT WS-TODAY-8 FROM DATE YYYYMMDD.
008150     MOVE LK-INSPECTION-DATE TO WS-DUMP-INSP-DATE.
008160     MOVE WS-TODAY-8 TO WS-DUMP-TODAY-8.
008200     IF LK-INSPECTION-DATE > WS-TODAY-8
008300         MOVE "Y" TO WS-COMPARE-SW.
008400     MOVE WS-COMPARE-SW TO DATECHK-FUTURE-FLAG.
008500     GOBACK.
008600
008700 200-CENTURY-WINDOW.
008800      **  090290JS - RETIRED BY THE Y2K FIX ABOVE, KEPT FOR THE NEXT
008900      **  CLEAN-UP PASS ONLY.  DO NOT PERFORM FROM 000-MAIN-LOGIC.
009000     IF LK-INSP-YYYY < 50
009100         ADD 2000 TO WS-CENTURY-YY
009200     ELSE
009300         ADD 1900 TO WS-CENTURY-YY.
009400     GOBACK.
