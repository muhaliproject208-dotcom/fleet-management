000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TRIPRISK.
000300 AUTHOR. M. B. KOLA.
000400 INSTALLATION. FLEET SAFETY SYSTEMS GROUP.
000500 DATE-WRITTEN. 07/11/08.
000600 DATE-COMPILED. 07/11/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM RUNS THE POST-TRIP RISK STEP OF THE
001300      *          SAFETY BATCH AS THE SECOND JOB STEP AFTER INSPEDIT.
001400      *          IT READS THE DRIVING-BEHAVIOR DETAIL PRODUCED BY THE
001500      *          TELEMATICS EXTRACT, SORTED BY DRIVER/TRIP-DATE/
001600      *          INSPECTION SO THE 30-DAY ROLLING WINDOW CAN BE BUILT
001700      *          WITHOUT GOING BACK TO THE FILE.
001800      *
001900      *          FOR EACH DRIVER (OUTER BREAK) THE PROGRAM KEEPS A
002000      *          SMALL IN-MEMORY HISTORY OF THAT DRIVER'S TRIP POINTS
002100      *          AND DATES.  FOR EACH INSPECTION WITHIN THE DRIVER
002200      *          (INNER BREAK) IT SUMS THE VIOLATION POINTS ON THAT
002300      *          INSPECTION'S OWN BEHAVIOR RECORDS (TRIP POINTS),
002400      *          THEN ADDS IN ANY HISTORY ENTRY DATED WITHIN THE 30
002500      *          DAYS ENDING ON THAT INSPECTION'S OWN TRIP DATE
002600      *          (30-DAY POINTS) - "THE PROCESSING DATE" IN THE SAFETY
002700      *          MANUAL MEANS THE TRIP DATE OF THE INSPECTION CURRENTLY
002800      *          BEING SCORED, NOT TODAY'S CALENDAR DATE.  BOTH TOTALS
002900      *          ARE BANDED INTO A RISK LEVEL.
003000      *
003100      *          EVAL.DAT DOES NOT SHARE BEHAVE.DAT'S DRIVER/DATE
003200      *          ORDER - IT IS KEPT IN INSPECTION-ID ORDER FOR THE
003300      *          FLEET MANAGER'S OWN REPORTS - SO IT CANNOT BE MATCHED
003400      *          BY A SIMPLE LOOK-AHEAD READ THE WAY INSPEDIT MATCHES
003500      *          HEALTH.DAT AND DOCS.DAT.  INSTEAD THE WHOLE FILE IS
003600      *          LOADED INTO A WORKING-STORAGE TABLE AT HOUSEKEEPING
003700      *          TIME AND SCANNED BY INSPECTION-ID FOR EACH INSPECTION
003800      *          GROUP, THE SAME WAY VIOLCALC SCANS ITS OWN POINTS
003900      *          CATALOG.
004000      *
004100      ******************************************************************
004200
004300               INPUT FILE              -   BEHAVE.DAT (DETAIL + TRAILER)
004400               INPUT FILE              -   EVAL.DAT   (0-1 PER INSP.,
004500                                           LOADED WHOLE AT START-UP)
004600
004700               OUTPUT FILE PRODUCED    -   RISKSUM.DAT
004800               OUTPUT FILE PRODUCED    -   INSPRPT.TXT (OPENED EXTEND -
004900                                           APPENDS THE POST-TRIP BLOCKS
005000                                           BEHIND INSPEDIT'S PRE-TRIP
005100                                           BLOCKS; INSPTOTL EXTENDS IT
005200                                           AGAIN FOR THE FINAL TOTALS)
005300
005400               DUMP FILE               -   SYSOUT
005500
005600      ******************************************************************
005700      * CHANGE LOG
005800      *   DATE      INIT  TICKET     DESCRIPTION
005900      *   --------  ----  ---------  ------------------------------
006000      *   07/11/08  MBK   FS-0301    INITIAL VERSION - REPLACES THE OLD
006100      *                              RISKRPT COMBINED RISK/BEHAVIOR
006200      *                              REPORT JOB ON THIS JOB-STEP SLOT.
006300      ******************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER. IBM-390.
006700 OBJECT-COMPUTER. IBM-390.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT SYSOUT
007300     ASSIGN TO UT-S-SYSOUT
007400       ORGANIZATION IS SEQUENTIAL.
007500
007600     SELECT BEHAVE-FILE
007700     ASSIGN TO UT-S-BEHAVE
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS OFCODE.
008000
008100     SELECT EVAL-FILE
008200     ASSIGN TO UT-S-EVAL
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS EFCODE.
008500
008600     SELECT RISKSUM-FILE
008700     ASSIGN TO UT-S-RISKSUM
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS OFCODE.
009000
009100     SELECT INSPRPT-FILE
009200     ASSIGN TO UT-S-INSPRPT
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS OFCODE.
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800 FD  SYSOUT
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 130 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS SYSOUT-REC.
010400 01  SYSOUT-REC  PIC X(130).
010500
010600      ****** DRIVING-BEHAVIOR DETAIL, MANY PER INSPECTION, ASCENDING BY
010700      ****** DRIVER-ID THEN TRIP-DATE THEN INSPECTION-ID, PLUS A
010800      ****** TRAILER.  STRUCTURED LAYOUT IS IN WORKING-STORAGE - SEE
010900      ****** INSPEDIT'S FS-0244 NOTE, THE SAME REASON APPLIES HERE.
011000 FD  BEHAVE-FILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 53 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS BEHAVE-FD-REC.
011600 01  BEHAVE-FD-REC  PIC X(53).
011700
011800      ****** DRIVER EVALUATION, ZERO OR ONE PER INSPECTION, ASCENDING
011900      ****** BY EV-INSPECTION-ID - NOTE THIS IS NOT THE SAME ORDER AS
012000      ****** BEHAVE-FILE, SEE REMARKS ABOVE.  READ WHOLE AT STARTUP.
012100 FD  EVAL-FILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 15 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS EVAL-FD-REC.
012700 01  EVAL-FD-REC  PIC X(15).
012800
012900      ****** POST-TRIP RISK SUMMARY OUTPUT, ONE PER INSPECTION PLUS A
013000      ****** TRAILER CARRYING THE RUN CONTROL TOTALS.
013100 FD  RISKSUM-FILE
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 27 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS RISKSUM-FD-REC.
013700 01  RISKSUM-FD-REC  PIC X(27).
013800
013900      ****** PRINT REPORT - OPENED EXTEND HERE SO THE POST-TRIP BLOCKS
014000      ****** LAND BEHIND INSPEDIT'S PRE-TRIP BLOCKS IN THE SAME FILE.
014100 FD  INSPRPT-FILE
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 132 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS INSPRPT-REC.
014700 01  INSPRPT-REC  PIC X(132).
014800
014900 WORKING-STORAGE SECTION.
015000
015100 01  FILE-STATUS-CODES.
015200     05  OFCODE                      PIC X(02).
015300         88  CODE-WRITE              VALUE SPACES.
015400     05  EFCODE                      PIC X(02).
015500         88  CODE-READ               VALUE SPACES.
015600
015700 01  FLAGS-AND-SWITCHES.
015800     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
015900         88  NO-MORE-DATA            VALUE "N".
016000     05  MORE-EVAL-SW                PIC X(01) VALUE "Y".
016100         88  EVAL-AT-EOF             VALUE "N".
016200     05  EVAL-FOUND-SW               PIC X(01) VALUE "N".
016300         88  EVAL-WAS-FOUND          VALUE "Y".
016400     05  ERROR-FOUND-SW               PIC X(01) VALUE "N".
016500         88  VALID-RECORD            VALUE "N".
016600
016700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016800     05  RECORDS-READ                 PIC 9(07) COMP.
016900     05  RECORDS-SCORED               PIC 9(07) COMP.
017000     05  INSP-HIGH-RISK-COUNT         PIC 9(07) COMP.
017100     05  GRAND-TOTAL-VIOLATION-PTS    PIC 9(07) COMP.
017200     05  WS-EVAL-EDIT-ERRORS          PIC 9(05) COMP.
017300     05  WS-HIST-IDX                  PIC S9(04) COMP.
017400     05  WS-EVAL-IDX                  PIC S9(04) COMP.
017500     05  WS-LINE-CNT                  PIC S9(04) COMP VALUE 99.
017600     05  FILLER                       PIC X(01).
017700
017800 01  WS-CURRENT-KEYS.
017900     05  WS-CURRENT-DRIVER            PIC X(08) VALUE SPACES.
018000     05  WS-CUR-INSPECTION-ID         PIC X(09) VALUE SPACES.
018100     05  WS-GROUP-DATE                PIC 9(08) VALUE ZERO.
018200     05  WS-GROUP-JULIAN              PIC 9(08) COMP VALUE ZERO.
018300     05  FILLER                       PIC X(01).
018400
018500 01  WS-POINTS-WORK.
018600     05  WS-ITEM-POINTS               PIC 9(02) COMP.
018700     05  WS-TRIP-POINTS               PIC 9(04) COMP.
018800     05  WS-30-DAY-POINTS             PIC 9(05) COMP.
018900     05  WS-BAND-POINTS-IN            PIC 9(05) COMP.
019000     05  WS-BAND-RISK-OUT             PIC X(01).
019100     05  FILLER                       PIC X(01).
019200
019300      ******************************************************************
019400      * 30-DAY ROLLING HISTORY FOR THE DRIVER CURRENTLY BEING
019500      * PROCESSED - RESET ON EVERY DRIVER BREAK.  SIXTY ENTRIES IS
019600      * MORE INSPECTIONS THAN ANY ONE DRIVER SHOULD HAVE IN A 30-DAY
019700      * SPAN; 240-ADD-HISTORY-ENTRY ABENDS RATHER THAN TRUNCATE IF THE
019800      * TABLE EVER FILLS.
019900      ******************************************************************
020000 01  WS-DRIVER-HIST-TBL.
020100     05  WS-HIST-ENTRY OCCURS 60 TIMES.
020200         10  WS-HIST-JULIAN           PIC 9(08) COMP.
020300         10  WS-HIST-POINTS           PIC 9(04) COMP.
020400 01  WS-HIST-COUNT                    PIC 9(03) COMP VALUE ZERO.
020500
020600      ******************************************************************
020700      * WHOLE-FILE EVALUATION TABLE - SEE REMARKS.  SIZED TO THE
020800      * SHOP'S TYPICAL NIGHTLY POST-TRIP VOLUME; 101-LOAD-ONE-EVAL
020900      * ABENDS RATHER THAN TRUNCATE IF EVAL.DAT EVER EXCEEDS IT.
021000      ******************************************************************
021100 01  WS-EVAL-TBL.
021200     05  WS-EVAL-ENTRY OCCURS 500 TIMES.
021300         10  WS-EVAL-INSP-ID          PIC X(09).
021400         10  WS-EVAL-PRETRIP          PIC 9(01).
021500         10  WS-EVAL-CONDUCT          PIC 9(01).
021600         10  WS-EVAL-INCIDENT         PIC 9(01).
021700         10  WS-EVAL-POSTTRIP         PIC 9(01).
021800         10  WS-EVAL-COMPLY           PIC 9(01).
021900 01  WS-EVAL-COUNT                    PIC 9(04) COMP VALUE ZERO.
022000
022100 01  WS-EVAL-WORK.
022200     05  WS-EVAL-SUM                  PIC 9(02) COMP.
022300     05  FILLER                       PIC X(01).
022400
022500      ******************************************************************
022600      * PRINT LINE LAYOUTS.  WS-PRINT-LINE IS THE COMMON CARRIAGE-
022700      * CONTROL WORK AREA; THE OTHER 01-LEVELS REDEFINE IT FOR EACH
022800      * LINE STYLE THIS PROGRAM WRITES, THE SAME WAY INSPEDIT DOES.
022900      ******************************************************************
023000 01  WS-PRINT-LINE.
023100     05  WS-PRT-CTL                   PIC X(01).
023200     05  WS-PRT-BODY                  PIC X(131).
023300
023400 01  WS-PT-INSP-LINE REDEFINES WS-PRINT-LINE.
023500     05  FILLER                       PIC X(01).
023600     05  PIL-ID-LIT                   PIC X(13) VALUE "INSPECTION - ".
023700     05  PIL-ID                       PIC X(09).
023800     05  FILLER                       PIC X(02).
023900     05  PIL-DRIVER-LIT               PIC X(09) VALUE "DRIVER - ".
024000     05  PIL-DRIVER                   PIC X(08).
024100     05  FILLER                       PIC X(02).
024200     05  PIL-DATE-LIT                 PIC X(07) VALUE "DATE - ".
024300     05  PIL-DATE                     PIC X(10).
024400     05  FILLER                       PIC X(71).
024500
024600 01  WS-PT-VIOL-LINE REDEFINES WS-PRINT-LINE.
024700     05  FILLER                       PIC X(01).
024800     05  PVL-ITEM                     PIC X(25).
024900     05  FILLER                       PIC X(02).
025000     05  PVL-STATUS-LIT               PIC X(09) VALUE "STATUS - ".
025100     05  PVL-STATUS                   PIC X(01).
025200     05  FILLER                       PIC X(02).
025300     05  PVL-POINTS-LIT               PIC X(09) VALUE "POINTS - ".
025400     05  PVL-POINTS                   PIC ZZ9.
025500     05  FILLER                       PIC X(80).
025600
025700 01  WS-PT-TOTAL-LINE REDEFINES WS-PRINT-LINE.
025800     05  FILLER                       PIC X(01).
025900     05  TVL-LIT                      PIC X(24)
026000                                       VALUE "TOTAL VIOLATION POINTS-".
026100     05  TVL-TRIP-POINTS              PIC ZZZ9.
026200     05  FILLER                       PIC X(02).
026300     05  TVL-RISK-LIT                 PIC X(12) VALUE "TRIP RISK - ".
026400     05  TVL-TRIP-RISK                PIC X(08).
026500     05  FILLER                       PIC X(02).
026600     05  TVL-30-LIT                   PIC X(17)
026700                                       VALUE "30-DAY POINTS -  ".
026800     05  TVL-30-POINTS                PIC ZZZZ9.
026900     05  FILLER                       PIC X(02).
027000     05  TVL-30-RISK-LIT              PIC X(15) VALUE "30-DAY RISK -  ".
027100     05  TVL-30-RISK                  PIC X(08).
027200     05  FILLER                       PIC X(32).
027300
027400 01  WS-PT-EVAL-LINE REDEFINES WS-PRINT-LINE.
027500     05  FILLER                       PIC X(01).
027600     05  EVL-LIT                      PIC X(22)
027700                                       VALUE "DRIVER EVALUATION -  ".
027800     05  EVL-AVG-LIT                  PIC X(10) VALUE "AVERAGE - ".
027900     05  EVL-AVERAGE                  PIC Z9.99.
028000     05  FILLER                       PIC X(02).
028100     05  EVL-PERF-LIT                 PIC X(14) VALUE "PERFORMANCE - ".
028200     05  EVL-PERFORMANCE              PIC X(20).
028300     05  FILLER                       PIC X(59).
028400
028500 01  WS-BLANK-LINE-LIT                PIC X(01) VALUE SPACES.
028600
028700 COPY TRIPBEHV.
028800 COPY EVALREC.
028900 COPY RISKSUM.
029000 COPY ABENDREC.
029100
029200 PROCEDURE DIVISION.
029300 0000-MAINLINE.
029400     PERFORM 0000-HOUSEKEEPING THRU 0000-EXIT.
029500     PERFORM 1000-PROCESS-INSPECTION-GROUP THRU 1000-EXIT
029600             UNTIL NO-MORE-DATA
029700             OR TRAILER-REC.
029800     PERFORM 9000-CLEANUP THRU 9000-EXIT.
029900     MOVE +0 TO RETURN-CODE.
030000     GOBACK.
030100
030200 0000-HOUSEKEEPING.
030300     MOVE "0000-HOUSEKEEPING" TO PARA-NAME.
030400     DISPLAY "******** BEGIN JOB TRIPRISK ********".
030500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-DRIVER-HIST-TBL,
030600                WS-EVAL-TBL.
030700     PERFORM 8000-OPEN-FILES THRU 8000-EXIT.
030800     PERFORM 0100-LOAD-EVAL-TABLE THRU 0100-EXIT.
030900
031000     READ BEHAVE-FILE INTO TRIPBEHV-REC
031100         AT END MOVE "N" TO MORE-DATA-SW
031200         GO TO 0000-EXIT
031300     END-READ.
031400     ADD 1 TO RECORDS-READ.
031500 0000-EXIT.
031600     EXIT.
031700
031800 0100-LOAD-EVAL-TABLE.
031900     MOVE "0100-LOAD-EVAL-TABLE" TO PARA-NAME.
032000     READ EVAL-FILE INTO EVALREC-REC
032100         AT END MOVE "N" TO MORE-EVAL-SW
032200     END-READ.
032300     PERFORM 0110-LOAD-ONE-EVAL THRU 0110-EXIT
032400         UNTIL EVAL-AT-EOF.
032500 0100-EXIT.
032600     EXIT.
032700
032800 0110-LOAD-ONE-EVAL.
032900     MOVE "0110-LOAD-ONE-EVAL" TO PARA-NAME.
033000     PERFORM 0120-EDIT-EVAL-SCORES THRU 0120-EXIT.
033100     IF VALID-RECORD
033200         IF WS-EVAL-COUNT >= 500
033300             MOVE "** EVAL TABLE OVERFLOW - EVAL.DAT TOO LARGE **" TO
033400                 ABEND-REASON
033500             MOVE EV-INSPECTION-ID TO ACTUAL-VAL
033600             GO TO 9900-ABEND-RTN
033700         ELSE
033800             ADD 1 TO WS-EVAL-COUNT
033900             MOVE EV-INSPECTION-ID TO WS-EVAL-INSP-ID (WS-EVAL-COUNT)
034000             MOVE EV-PRE-TRIP-SCORE TO WS-EVAL-PRETRIP (WS-EVAL-COUNT)
034100             MOVE EV-DRIVING-CONDUCT TO WS-EVAL-CONDUCT (WS-EVAL-COUNT)
034200             MOVE EV-INCIDENT-MGMT TO WS-EVAL-INCIDENT (WS-EVAL-COUNT)
034300             MOVE EV-POST-TRIP-REPORTING TO
034400                 WS-EVAL-POSTTRIP (WS-EVAL-COUNT)
034500             MOVE EV-COMPLIANCE-DOC TO WS-EVAL-COMPLY (WS-EVAL-COUNT)
034600     ELSE
034700         ADD 1 TO WS-EVAL-EDIT-ERRORS.
034800
034900     READ EVAL-FILE INTO EVALREC-REC
035000         AT END MOVE "N" TO MORE-EVAL-SW
035100     END-READ.
035200 0110-EXIT.
035300     EXIT.
035400
035500      **  071108MK - EACH OF THE FIVE EVALUATION SCORES MUST BE 1-5
035600      **  PER THE SAFETY MANUAL; AN OUT-OF-RANGE SCORE KEEPS THE WHOLE
035700      **  RECORD OUT OF THE TABLE SO THE INSPECTION IS TREATED AS
035800      **  "NO EVALUATION ON FILE" RATHER THAN SCORED WRONG.
035900 0120-EDIT-EVAL-SCORES.
036000     MOVE "0120-EDIT-EVAL-SCORES" TO PARA-NAME.
036100     MOVE "N" TO ERROR-FOUND-SW.
036200     IF EV-PRE-TRIP-SCORE < 1 OR > 5
036300         MOVE "Y" TO ERROR-FOUND-SW.
036400     IF EV-DRIVING-CONDUCT < 1 OR > 5
036500         MOVE "Y" TO ERROR-FOUND-SW.
036600     IF EV-INCIDENT-MGMT < 1 OR > 5
036700         MOVE "Y" TO ERROR-FOUND-SW.
036800     IF EV-POST-TRIP-REPORTING < 1 OR > 5
036900         MOVE "Y" TO ERROR-FOUND-SW.
037000     IF EV-COMPLIANCE-DOC < 1 OR > 5
037100         MOVE "Y" TO ERROR-FOUND-SW.
037200 0120-EXIT.
037300     EXIT.
037400
037500 1000-PROCESS-INSPECTION-GROUP.
037600     MOVE "1000-PROCESS-INSPECTION-GROUP" TO PARA-NAME.
037700     IF TB-DRIVER-ID NOT = WS-CURRENT-DRIVER
037800         PERFORM 150-RESET-DRIVER-HISTORY THRU 150-EXIT.
037900     MOVE TB-DRIVER-ID TO WS-CURRENT-DRIVER.
038000     MOVE TB-INSPECTION-ID TO WS-CUR-INSPECTION-ID.
038100     MOVE TB-TRIP-DATE TO WS-GROUP-DATE.
038200     MOVE ZERO TO WS-TRIP-POINTS.
038300     MOVE SPACES TO RISKSUM-REC.
038400     MOVE "D" TO RS-RECORD-TYPE.
038500     MOVE WS-CUR-INSPECTION-ID TO RS-INSPECTION-ID.
038600
038700     PERFORM 510-WRITE-INSP-LINE THRU 510-EXIT.
038800
038900     PERFORM 200-ACCUMULATE-TRIP-POINTS THRU 200-EXIT
039000         UNTIL TB-INSPECTION-ID NOT = WS-CUR-INSPECTION-ID
039100         OR NO-MORE-DATA
039200         OR TRAILER-REC.
039300
039400     PERFORM 220-ACCUMULATE-30-DAY-WINDOW THRU 220-EXIT.
039500
039600     MOVE WS-TRIP-POINTS TO RS-TRIP-POINTS.
039700     MOVE WS-TRIP-POINTS TO WS-BAND-POINTS-IN.
039800     PERFORM 230-BAND-RISK-LEVEL THRU 230-EXIT.
039900     MOVE WS-BAND-RISK-OUT TO RS-TRIP-RISK.
040000
040100     MOVE WS-30-DAY-POINTS TO RS-POINTS-30-DAYS.
040200     MOVE WS-30-DAY-POINTS TO WS-BAND-POINTS-IN.
040300     PERFORM 230-BAND-RISK-LEVEL THRU 230-EXIT.
040400     MOVE WS-BAND-RISK-OUT TO RS-RISK-30-DAYS.
040500     IF RISK-30-HIGH
040600         ADD 1 TO INSP-HIGH-RISK-COUNT.
040700
040800     PERFORM 240-ADD-HISTORY-ENTRY THRU 240-EXIT.
040900     PERFORM 250-SCORE-EVALUATION THRU 250-EXIT.
041000     PERFORM 4000-WRITE-RISKSUM THRU 4000-EXIT.
041100     PERFORM 500-WRITE-POSTTRIP-BLOCK THRU 500-EXIT.
041200
041300     ADD 1 TO RECORDS-SCORED.
041400     ADD WS-TRIP-POINTS TO GRAND-TOTAL-VIOLATION-PTS.
041500 1000-EXIT.
041600     EXIT.
041700
041800 150-RESET-DRIVER-HISTORY.
041900     MOVE "150-RESET-DRIVER-HISTORY" TO PARA-NAME.
042000     MOVE ZERO TO WS-HIST-COUNT.
042100 150-EXIT.
042200     EXIT.
042300
042400 200-ACCUMULATE-TRIP-POINTS.
042500     MOVE "200-ACCUMULATE-TRIP-POINTS" TO PARA-NAME.
042600     IF BEHAV-VIOLATION
042700         CALL "VIOLCALC" USING TB-BEHAVIOR-ITEM, WS-ITEM-POINTS
042800         ADD WS-ITEM-POINTS TO WS-TRIP-POINTS
042900     ELSE
043000         MOVE ZERO TO WS-ITEM-POINTS.
043100
043200     PERFORM 210-WRITE-VIOLATION-LINE THRU 210-EXIT.
043300     PERFORM 9100-READ-BEHAVE THRU 9100-EXIT.
043400 200-EXIT.
043500     EXIT.
043600
043700 210-WRITE-VIOLATION-LINE.
043800     MOVE "210-WRITE-VIOLATION-LINE" TO PARA-NAME.
043900     MOVE SPACES TO WS-PT-VIOL-LINE.
044000     MOVE TB-BEHAVIOR-ITEM TO PVL-ITEM.
044100     MOVE TB-BEHAVIOR-STATUS TO PVL-STATUS.
044200     MOVE WS-ITEM-POINTS TO PVL-POINTS.
044300     WRITE INSPRPT-REC FROM WS-PT-VIOL-LINE.
044400     ADD 1 TO WS-LINE-CNT.
044500 210-EXIT.
044600     EXIT.
044700
044800 220-ACCUMULATE-30-DAY-WINDOW.
044900     MOVE "220-ACCUMULATE-30-DAY-WINDOW" TO PARA-NAME.
045000     CALL "WINDOCALC" USING WS-GROUP-DATE, WS-GROUP-JULIAN.
045100     MOVE ZERO TO WS-30-DAY-POINTS.
045200     PERFORM 221-SUM-HISTORY-ENTRY THRU 221-EXIT
045300         VARYING WS-HIST-IDX FROM 1 BY 1
045400         UNTIL WS-HIST-IDX > WS-HIST-COUNT.
045500     ADD WS-TRIP-POINTS TO WS-30-DAY-POINTS.
045600 220-EXIT.
045700     EXIT.
045800
045900 221-SUM-HISTORY-ENTRY.
046000     MOVE "221-SUM-HISTORY-ENTRY" TO PARA-NAME.
046100     IF WS-HIST-JULIAN (WS-HIST-IDX) >= WS-GROUP-JULIAN - 29
046200             AND WS-HIST-JULIAN (WS-HIST-IDX) <= WS-GROUP-JULIAN
046300         ADD WS-HIST-POINTS (WS-HIST-IDX) TO WS-30-DAY-POINTS.
046400 221-EXIT.
046500     EXIT.
046600
046700 230-BAND-RISK-LEVEL.
046800     MOVE "230-BAND-RISK-LEVEL" TO PARA-NAME.
046900     IF WS-BAND-POINTS-IN <= 3
047000         MOVE "L" TO WS-BAND-RISK-OUT
047100     ELSE IF WS-BAND-POINTS-IN <= 9
047200         MOVE "M" TO WS-BAND-RISK-OUT
047300     ELSE
047400         MOVE "H" TO WS-BAND-RISK-OUT.
047500 230-EXIT.
047600     EXIT.
047700
047800 240-ADD-HISTORY-ENTRY.
047900     MOVE "240-ADD-HISTORY-ENTRY" TO PARA-NAME.
048000     IF WS-HIST-COUNT >= 60
048100         MOVE "** 30-DAY HISTORY TABLE OVERFLOW **" TO ABEND-REASON
048200         MOVE WS-CURRENT-DRIVER TO ACTUAL-VAL
048300         GO TO 9900-ABEND-RTN.
048400     ADD 1 TO WS-HIST-COUNT.
048500     MOVE WS-GROUP-JULIAN TO WS-HIST-JULIAN (WS-HIST-COUNT).
048600     MOVE WS-TRIP-POINTS TO WS-HIST-POINTS (WS-HIST-COUNT).
048700 240-EXIT.
048800     EXIT.
048900
049000 250-SCORE-EVALUATION.
049100     MOVE "250-SCORE-EVALUATION" TO PARA-NAME.
049200     MOVE "N" TO EVAL-FOUND-SW.
049300     PERFORM 251-SCAN-EVAL-TBL THRU 251-EXIT
049400         VARYING WS-EVAL-IDX FROM 1 BY 1
049500         UNTIL WS-EVAL-IDX > WS-EVAL-COUNT
049600         OR EVAL-WAS-FOUND.
049700     IF EVAL-WAS-FOUND
049800         MOVE "Y" TO RS-EVAL-PRESENT-SW
049900         PERFORM 252-COMPUTE-EVAL-AVERAGE THRU 252-EXIT
050000         PERFORM 253-SET-PERFORMANCE-LEVEL THRU 253-EXIT.
050100 250-EXIT.
050200     EXIT.
050300
050400 251-SCAN-EVAL-TBL.
050500     MOVE "251-SCAN-EVAL-TBL" TO PARA-NAME.
050600     IF WS-EVAL-INSP-ID (WS-EVAL-IDX) = WS-CUR-INSPECTION-ID
050700         MOVE "Y" TO EVAL-FOUND-SW.
050800 251-EXIT.
050900     EXIT.
051000
051100      **  071108MK - WS-EVAL-IDX STILL POINTS AT THE MATCHING TABLE
051200      **  ROW HERE BECAUSE 251-SCAN-EVAL-TBL'S VARYING LOOP STOPS
051300      **  AS SOON AS EVAL-WAS-FOUND GOES TRUE.
051400 252-COMPUTE-EVAL-AVERAGE.
051500     MOVE "252-COMPUTE-EVAL-AVERAGE" TO PARA-NAME.
051600     COMPUTE WS-EVAL-SUM =
051700         WS-EVAL-PRETRIP  (WS-EVAL-IDX) + WS-EVAL-CONDUCT  (WS-EVAL-IDX)
051800       + WS-EVAL-INCIDENT (WS-EVAL-IDX) + WS-EVAL-POSTTRIP (WS-EVAL-IDX)
051900       + WS-EVAL-COMPLY   (WS-EVAL-IDX).
052000     COMPUTE RS-EVAL-AVERAGE ROUNDED = WS-EVAL-SUM / 5.
052100 252-EXIT.
052200     EXIT.
052300
052400 253-SET-PERFORMANCE-LEVEL.
052500     MOVE "253-SET-PERFORMANCE-LEVEL" TO PARA-NAME.
052600     IF RS-EVAL-AVERAGE >= 4.5
052700         MOVE "E" TO RS-PERFORMANCE
052800     ELSE IF RS-EVAL-AVERAGE >= 3.5
052900         MOVE "S" TO RS-PERFORMANCE
053000     ELSE IF RS-EVAL-AVERAGE >= 2.0
053100         MOVE "N" TO RS-PERFORMANCE
053200     ELSE
053300         MOVE "C" TO RS-PERFORMANCE.
053400 253-EXIT.
053500     EXIT.
053600
053700 4000-WRITE-RISKSUM.
053800     MOVE "4000-WRITE-RISKSUM" TO PARA-NAME.
053900     WRITE RISKSUM-FD-REC FROM RISKSUM-REC.
054000 4000-EXIT.
054100     EXIT.
054200
054300 500-WRITE-POSTTRIP-BLOCK.
054400     MOVE "500-WRITE-POSTTRIP-BLOCK" TO PARA-NAME.
054500     PERFORM 520-WRITE-TOTAL-LINE THRU 520-EXIT.
054600     PERFORM 530-WRITE-EVAL-LINE THRU 530-EXIT.
054700     WRITE INSPRPT-REC FROM WS-BLANK-LINE-LIT.
054800     ADD 1 TO WS-LINE-CNT.
054900 500-EXIT.
055000     EXIT.
055100
055200 510-WRITE-INSP-LINE.
055300     MOVE "510-WRITE-INSP-LINE" TO PARA-NAME.
055400     MOVE SPACES TO WS-PT-INSP-LINE.
055500     MOVE WS-CUR-INSPECTION-ID TO PIL-ID.
055600     MOVE WS-CURRENT-DRIVER TO PIL-DRIVER.
055700     MOVE TB-TRIP-DATE TO PIL-DATE.
055800     WRITE INSPRPT-REC FROM WS-PT-INSP-LINE.
055900     ADD 1 TO WS-LINE-CNT.
056000 510-EXIT.
056100     EXIT.
056200
056300 520-WRITE-TOTAL-LINE.
056400     MOVE "520-WRITE-TOTAL-LINE" TO PARA-NAME.
056500     MOVE SPACES TO WS-PT-TOTAL-LINE.
056600     MOVE RS-TRIP-POINTS TO TVL-TRIP-POINTS.
056700     MOVE RS-TRIP-RISK TO TVL-TRIP-RISK.
056800     MOVE RS-POINTS-30-DAYS TO TVL-30-POINTS.
056900     MOVE RS-RISK-30-DAYS TO TVL-30-RISK.
057000     WRITE INSPRPT-REC FROM WS-PT-TOTAL-LINE.
057100     ADD 1 TO WS-LINE-CNT.
057200 520-EXIT.
057300     EXIT.
057400
057500 530-WRITE-EVAL-LINE.
057600     MOVE "530-WRITE-EVAL-LINE" TO PARA-NAME.
057700     MOVE SPACES TO WS-PT-EVAL-LINE.
057800     IF RS-EVAL-IS-PRESENT
057900         MOVE RS-EVAL-AVERAGE TO EVL-AVERAGE
058000         IF PERF-EXCELLENT
058100             MOVE "EXCELLENT" TO EVL-PERFORMANCE
058200         ELSE IF PERF-SATISFACTORY
058300             MOVE "SATISFACTORY" TO EVL-PERFORMANCE
058400         ELSE IF PERF-NEEDS-IMPROVEMENT
058500             MOVE "NEEDS IMPROVEMENT" TO EVL-PERFORMANCE
058600         ELSE
058700             MOVE "NON-COMPLIANT" TO EVL-PERFORMANCE
058800     ELSE
058900         MOVE "NO EVALUATION ON FILE" TO EVL-PERFORMANCE.
059000     WRITE INSPRPT-REC FROM WS-PT-EVAL-LINE.
059100     ADD 1 TO WS-LINE-CNT.
059200 530-EXIT.
059300     EXIT.
059400
059500 8000-OPEN-FILES.
059600     MOVE "8000-OPEN-FILES" TO PARA-NAME.
059700     OPEN INPUT BEHAVE-FILE, EVAL-FILE.
059800     OPEN OUTPUT RISKSUM-FILE, SYSOUT.
059900     OPEN EXTEND INSPRPT-FILE.
060000 8000-EXIT.
060100     EXIT.
060200
060300 8500-CLOSE-FILES.
060400     MOVE "8500-CLOSE-FILES" TO PARA-NAME.
060500     CLOSE BEHAVE-FILE, EVAL-FILE, RISKSUM-FILE, SYSOUT, INSPRPT-FILE.
060600 8500-EXIT.
060700     EXIT.
060800
060900 9100-READ-BEHAVE.
061000     MOVE "9100-READ-BEHAVE" TO PARA-NAME.
061100     READ BEHAVE-FILE INTO TRIPBEHV-REC
061200         AT END MOVE "N" TO MORE-DATA-SW
061300         GO TO 9100-EXIT
061400     END-READ.
061500     ADD 1 TO RECORDS-READ.
061600 9100-EXIT.
061700     EXIT.
061800
061900 9000-CLEANUP.
062000     MOVE "9000-CLEANUP" TO PARA-NAME.
062100     IF NOT TRAILER-REC
062200         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
062300         GO TO 9900-ABEND-RTN.
062400
062500     IF RECORDS-READ NOT = TRT-RECORD-COUNT
062600         MOVE "** INVALID FILE - RECORDS OUT OF BALANCE" TO
062700             ABEND-REASON
062800         MOVE RECORDS-READ TO ACTUAL-VAL
062900         MOVE TRT-RECORD-COUNT TO EXPECTED-VAL
063000         WRITE SYSOUT-REC FROM ABEND-REC
063100         GO TO 9900-ABEND-RTN.
063200
063300     MOVE "T" TO RS-RECORD-TYPE.
063400     MOVE RECORDS-SCORED TO RT-INSP-PROCESSED.
063500     MOVE INSP-HIGH-RISK-COUNT TO RT-HIGH-RISK-COUNT.
063600     MOVE GRAND-TOTAL-VIOLATION-PTS TO RT-TOTAL-VIOLATION-PTS.
063700     WRITE RISKSUM-FD-REC FROM RISKSUM-TRLR.
063800
063900     PERFORM 8500-CLOSE-FILES THRU 8500-EXIT.
064000
064100     DISPLAY "** RECORDS READ **".
064200     DISPLAY RECORDS-READ.
064300     DISPLAY "** INSPECTIONS SCORED **".
064400     DISPLAY RECORDS-SCORED.
064500     DISPLAY "** INSPECTIONS HIGH RISK (30-DAY) **".
064600     DISPLAY INSP-HIGH-RISK-COUNT.
064700     DISPLAY "** GRAND TOTAL VIOLATION POINTS **".
064800     DISPLAY GRAND-TOTAL-VIOLATION-PTS.
064900     DISPLAY "** EVALUATION EDIT ERRORS **".
065000     DISPLAY WS-EVAL-EDIT-ERRORS.
065100     DISPLAY "******** NORMAL END OF JOB TRIPRISK ********".
065200 9000-EXIT.
065300     EXIT.
065400
065500 9900-ABEND-RTN.
065600     WRITE SYSOUT-REC FROM ABEND-REC.
065700     PERFORM 8500-CLOSE-FILES THRU 8500-EXIT.
065800     DISPLAY "*** ABNORMAL END OF JOB - TRIPRISK ***" UPON CONSOLE.
065900     DIVIDE ZERO-VAL INTO ONE-VAL.
