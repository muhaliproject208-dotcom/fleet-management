000100 IDENTIFICATION DIVISION.
000200      ******************************************************************
000300 PROGRAM-ID. WFTRANS.
000400 AUTHOR. J. R. SAMBO.
000500 INSTALLATION. FLEET SAFETY SYSTEMS GROUP.
000600 DATE-WRITTEN. 05/01/89.
000700 DATE-COMPILED. 05/01/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          CALLED FROM INSPEDIT'S 200-EDIT-MASTER-RECORD FOR
001300      *          EVERY INSPECTION MASTER RECORD READ.  CARRIES THE
001400      *          WORKFLOW RULE SET THAT A BATCH SCORING RUN CAN ACTUALLY
001500      *          EXERCISE AGAINST THE INSPECT.DAT FIELDS ON HAND:
001600      *
001700      *            - STATUS MUST BE ONE OF D/S/A/R/P/C;
001800      *            - A RECORD IN STATUS "S" (SUBMITTED) OR LATER MUST
001900      *              CARRY A NON-BLANK DRIVER, VEHICLE, ROUTE AND
002000      *              APPROVED-HOURS - THE DRAFT-TO-SUBMITTED
002100      *              PRECONDITION FROM THE SAFETY MANUAL, RE-CHECKED
002200      *              HERE SINCE A BAD EXTRACT CAN CARRY A BLANK FIELD
002300      *              FORWARD FROM A DRAFT ROW;
002400      *            - VEHICLE-REG IS UPPERCASED AND EDITED TO CONTAIN
002500      *              ONLY LETTERS, DIGITS AND SPACES.
002600      *
002700      *          THE REMAINING WORKFLOW RULES - WHO MAY APPROVE/REJECT A
002800      *          RECORD, THE 9-STEP PRE-TRIP / 8-STEP POST-TRIP
002900      *          COMPLETION-PERCENTAGE COMPUTATION, AND THE NEXT-
003000      *          SEQUENTIAL-ID GENERATOR FOR INSP-/DRV-/VEH-/MECH-
003100      *          NUMBERS - ALL BELONG TO THE ON-LINE MASTER-
003200      *          MAINTENANCE SCREENS, NOT TO THIS BATCH RUN, AND ARE
003300      *          NOT IMPLEMENTED HERE.  THEY ARE LEFT AS A RULE-BOOK
003400      *          NOTE FOR WHOEVER BUILDS THAT FACILITY:
003500      *
003600      *            ALLOWED STATUS MOVES -  D-S, S-A, S-R, A-P, P-C.
003700      *            S-R REQUIRES A NON-BLANK REJECT REASON; AN A MOVE
003800      *            CLEARS ANY REASON ALREADY ON FILE.  ONLY A FLEET
003900      *            MANAGER OR SUPERUSER ACTOR MAY MOVE S-A OR S-R.
004000      *            PRE-TRIP COMPLETION % = STEPS COMPLETE OF 9 (BASIC
004100      *            INFO, HEALTH, DOCS, EXTERIOR, ENGINE, INTERIOR,
004200      *            FUNCTIONAL, SAFETY, SUPERVISOR REMARKS) TIMES
004300      *            100 / 9, ROUNDED.  POST-TRIP COMPLETION % = STEPS
004400      *            COMPLETE OF 8 (TRIP BEHAVIORS, DRIVING BEHAVIORS,
004500      *            POST-TRIP REPORT, RISK SCORE - STEPS 5-6 AUTO ONCE
004600      *            STEP 4 IS DONE, EVALUATION, DRIVER SIGN-OFF) TIMES
004700      *            100 / 8, ROUNDED.  NEXT INSP-NNNN (OR DRV-/VEH-/
004800      *            MECH-NNNN) = HIGHEST EXISTING NUMERIC SUFFIX ON
004900      *            FILE PLUS 1, ZERO-PADDED TO 4 DIGITS.
005000      *
005100      ******************************************************************
005200      * CHANGE LOG
005300      *   DATE      INIT  TICKET     DESCRIPTION
005400      *   --------  ----  ---------  ------------------------------
005500      *   05/01/89  JRS   FS-0011    INITIAL VERSION - STATUS AND
005600      *                              VEHICLE-REG EDITS ONLY.
005700      *   11/02/91  JRS   FS-0118    ADDED THE SUBMITTED-PRECONDITION
005800      *                              CHECK - A BAD SORT STEP UPSTREAM
005900      *                              WAS LETTING BLANK-DRIVER RECORDS
006000      *                              THROUGH IN STATUS "S".
006100      *   06/30/99  TGD   FS-Y2K01  Y2K REVIEW - NO DATE FIELDS IN
006200      *                              THIS MEMBER, NO CHANGE REQUIRED.
006300      *   02/18/03  AKM   FS-0244    ADDED WFT-EDIT-REASON SO INSPEDIT
006400      *                              CAN PUT A SPECIFIC MESSAGE ON THE
006500      *                              ERROR REPORT LINE INSTEAD OF A
006600      *                              FLAT "WORKFLOW EDIT FAILED".
006700      ******************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. IBM-390.
007100 OBJECT-COMPUTER. IBM-390.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400 INPUT-OUTPUT SECTION.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800
007900 WORKING-STORAGE SECTION.
008000 01  PARA-NAME                       PIC X(30) VALUE SPACES.
008100
008200 01  FLAGS-AND-SWITCHES.
008300     05  WS-EDIT-OK-SW                PIC X(01) VALUE "Y".
008400         88  WFT-EDIT-PASSED          VALUE "Y".
008500         88  WFT-EDIT-FAILED          VALUE "N".
008600
008700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
008800     05  WS-REG-IDX                   PIC S9(4) COMP.
008900     05  WS-REG-LTH                   PIC S9(4) COMP.
009000
009100 01  WS-VALID-STATUS-VALUES           PIC X(06) VALUE "DSARPC".
009200 01  WS-VALID-STATUS-R REDEFINES WS-VALID-STATUS-VALUES.
009300     05  WS-VALID-STATUS-TBL OCCURS 6 TIMES PIC X(01).
009400
009500 01  WS-REG-WORK                      PIC X(10).
009600 01  WS-REG-WORK-R REDEFINES WS-REG-WORK.
009700     05  WS-REG-CHAR OCCURS 10 TIMES  PIC X(01).
009800
009900 LINKAGE SECTION.
010000 01  WFTRANS-REC.
010100     05  WFT-STATUS                   PIC X(01).
010200     05  WFT-DRIVER-ID                PIC X(08).
010300     05  WFT-VEHICLE-ID               PIC X(08).
010400     05  WFT-ROUTE                    PIC X(30).
010500     05  WFT-APPROVED-HOURS           PIC X(12).
010600     05  WFT-VEHICLE-REG              PIC X(10).
010700     05  WFT-VEHICLE-REG-R REDEFINES WFT-VEHICLE-REG.
010800         10  WFT-REG-CHAR OCCURS 10 TIMES PIC X(01).
010900     05  WFT-EDIT-RESULT               PIC X(01).
011000         88  WFT-RESULT-PASSED         VALUE "Y".
011100         88  WFT-RESULT-FAILED         VALUE "N".
011200     05  WFT-EDIT-REASON                PIC X(40).
011300
011400 PROCEDURE DIVISION USING WFTRANS-REC.
011500 000-MAIN-LOGIC.
011600     MOVE "000-MAIN-LOGIC" TO PARA-NAME.
011700     MOVE "Y" TO WS-EDIT-OK-SW.
011800     MOVE SPACES TO WFT-EDIT-REASON.
011900
012000     PERFORM 100-EDIT-STATUS THRU 100-EDIT-STATUS-EXIT.
012100     IF WFT-EDIT-PASSED
012200         PERFORM 200-EDIT-SUBMITTED THRU 200-EDIT-SUBMITTED-EXIT.
012300     IF WFT-EDIT-PASSED
012400         PERFORM 300-NORMALIZE-REG THRU 300-NORMALIZE-REG-EXIT.
012500
012600     MOVE WS-EDIT-OK-SW TO WFT-EDIT-RESULT.
012700     GOBACK.
012800
012900 100-EDIT-STATUS.
013000     MOVE "100-EDIT-STATUS" TO PARA-NAME.
013100     MOVE "N" TO WS-EDIT-OK-SW.
013200     PERFORM 110-SCAN-STATUS-TBL THRU 110-SCAN-STATUS-TBL-EXIT
013300         VARYING WS-REG-IDX FROM 1 BY 1
013400         UNTIL WS-REG-IDX > 6.
013500     IF NOT WFT-EDIT-PASSED
013600         MOVE "INVALID STATUS CODE" TO WFT-EDIT-REASON.
013700 100-EDIT-STATUS-EXIT.
013800     EXIT.
013900
014000 110-SCAN-STATUS-TBL.
014100     MOVE "110-SCAN-STATUS-TBL" TO PARA-NAME.
014200     IF WFT-STATUS = WS-VALID-STATUS-TBL (WS-REG-IDX)
014300         MOVE "Y" TO WS-EDIT-OK-SW.
014400 110-SCAN-STATUS-TBL-EXIT.
014500     EXIT.
014600
014700 200-EDIT-SUBMITTED.
014800     MOVE "200-EDIT-SUBMITTED" TO PARA-NAME.
014900     IF WFT-STATUS = "D"
015000         GO TO 200-EDIT-SUBMITTED-EXIT.
015100     IF WFT-DRIVER-ID = SPACES OR WFT-VEHICLE-ID = SPACES
015200             OR WFT-ROUTE = SPACES OR WFT-APPROVED-HOURS = SPACES
015300         MOVE "N" TO WS-EDIT-OK-SW
015400         MOVE "INCOMPLETE SUBMITTED RECORD" TO WFT-EDIT-REASON.
015500 200-EDIT-SUBMITTED-EXIT.
015600     EXIT.
015700
015800 300-NORMALIZE-REG.
015900     MOVE "300-NORMALIZE-REG" TO PARA-NAME.
016000      **  050189JS - UPPERCASE BY INSPECT CONVERTING RATHER THAN AN
016100      **  INTRINSIC FUNCTION - THIS SHOP'S COMPILER LEVEL DOES NOT
016200      **  CARRY THE FUNCTION LIBRARY.
016300     MOVE WFT-VEHICLE-REG TO WS-REG-WORK.
016400     INSPECT WS-REG-WORK
016500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
016600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016700     PERFORM 310-EDIT-REG-CHARS THRU 310-EDIT-REG-CHARS-EXIT
016800         VARYING WS-REG-IDX FROM 1 BY 1
016900         UNTIL WS-REG-IDX > 10.
017000     MOVE WS-REG-WORK TO WFT-VEHICLE-REG.
017100     IF NOT WFT-EDIT-PASSED
017200         MOVE "INVALID VEHICLE REGISTRATION" TO WFT-EDIT-REASON.
017300 300-NORMALIZE-REG-EXIT.
017400     EXIT.
017500
017600 310-EDIT-REG-CHARS.
017700     MOVE "310-EDIT-REG-CHARS" TO PARA-NAME.
017800     IF WS-REG-CHAR (WS-REG-IDX) NOT ALPHABETIC
017900             AND WS-REG-CHAR (WS-REG-IDX) NOT NUMERIC
018000             AND WS-REG-CHAR (WS-REG-IDX) NOT = SPACE
018100         MOVE "N" TO WS-EDIT-OK-SW.
018200 310-EDIT-REG-CHARS-EXIT.
018300     EXIT.
