000100      ******************************************************************
000200      * FLEETSAFETY COPY LIBRARY MEMBER:  ABENDREC
000300      *
000400      * ABEND / DIAGNOSTIC TRACE RECORD, SHARED BY COPY ACROSS ALL
000500      * FLEETSAFETY INSPECTION-BATCH PROGRAMS.  EVERY MAINLINE
000600      * PARAGRAPH MOVES ITS OWN NAME INTO PARA-NAME ON ENTRY SO THAT
000700      * A DUMP OR AN SYSOUT WRITE FROM ABEND-REC SHOWS WHERE THE JOB
000800      * WAS WHEN IT WENT DOWN.  ZERO-VAL/ONE-VAL ARE THE STANDARD
000900      * SHOP TRICK FOR FORCING A 0C7 SO THE STEP CONDITION CODE SHOWS
001000      * UP RED IN THE SCHEDULER.
001100      ******************************************************************
001200      * CHANGE LOG
001300      *   DATE      INIT  TICKET     DESCRIPTION                    73
001400      *   --------  ----  ---------  ------------------------------
001500      *   03/14/89  JRS   FS-0001    INITIAL VERSION - STANDARD SHOP
001600      *                              DIAGNOSTIC-TRACE MEMBER, COPIED
001700      *                              INTO ALL FLEET SAFETY BATCH JOBS.
001800      *   11/02/91  JRS   FS-0118    WIDENED EXPECTED-VAL/ACTUAL-VAL
001900      *                              TO X(15) - SCORE PCT DUMPS WERE
002000      *                              TRUNCATING.
002100      *   06/30/99  TGD   FS-Y2K01  Y2K REVIEW - NO DATE FIELDS IN
002200      *                              THIS MEMBER, NO CHANGE REQUIRED.
002300      *   02/18/03  AKM   FS-0244    ADDED COMMENT ON ZERO-VAL USAGE
002400      *                              AFTER AUDIT QUESTIONED IT.
002500      ******************************************************************
002600       01  ABEND-REC.
002700           05  PARA-NAME               PIC X(30).
002800           05  ABEND-REASON            PIC X(60).
002900           05  EXPECTED-VAL            PIC X(15).
003000           05  ACTUAL-VAL              PIC X(15).
003100           05  FILLER                  PIC X(10).
003200
003300       77  ZERO-VAL                    PIC S9(4) COMP VALUE 0.
003400       77  ONE-VAL                     PIC S9(4) COMP VALUE 1.
