000100 IDENTIFICATION DIVISION.
000200      ******************************************************************
000300 PROGRAM-ID. WINDOCALC.
000400 AUTHOR. J. R. SAMBO.
000500 INSTALLATION. FLEET SAFETY SYSTEMS GROUP.
000600 DATE-WRITTEN. 07/14/08.
000700 DATE-COMPILED. 07/14/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          CALLED FROM TRIPRISK'S 220-ACCUMULATE-30-DAY-WINDOW.
001300      *          CONVERTS A YYYYMMDD TRIP DATE TO AN ABSOLUTE DAY
001400      *          SERIAL (A JULIAN DAY NUMBER) SO TRIPRISK CAN SUBTRACT
001500      *          TWO DATES AND GET A TRUE DAY COUNT ACROSS MONTH AND
001600      *          YEAR BOUNDARIES - SOMETHING THE 9(08) YYYYMMDD
001700      *          PICTURE CANNOT DO BY SIMPLE SUBTRACTION.  THE ROLLING
001800      *          30-DAY WINDOW RULE NEEDS AN EXACT DAY COUNT, NOT THE
001900      *          30/360 COMMERCIAL-YEAR SHORTCUT SCORCALC'S FAMILY OF
002000      *          ROUTINES USES ELSEWHERE IN THIS SHOP.
002100      *
002200      *          THE ALGORITHM IS THE STANDARD CIVIL-CALENDAR-TO-
002300      *          JULIAN-DAY-NUMBER CONVERSION OUT OF THE SAFETY DEPT'S
002400      *          PROGRAMMER REFERENCE BINDER (SECTION 4, "DATE MATH
002500      *          without THE FUNCTION LIBRARY").  INTEGER DIVIDE
002600      *          TRUNCATES, WHICH IS WHAT THE FORMULA EXPECTS.
002700      *
002800      ******************************************************************
002900      * CHANGE LOG
003000      *   DATE      INIT  TICKET     DESCRIPTION
003100      *   --------  ----  ---------  ------------------------------
003200      *   07/14/08  MBK   FS-0301    INITIAL VERSION - WRITTEN FOR THE
003300      *                              NEW TRIPRISK 30-DAY WINDOW JOB.
003400      ******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700 01  PARA-NAME                       PIC X(30) VALUE SPACES.
004800
004900 01  MISC-FIELDS.
005000     05  WS-CENTURY-ADJ               PIC S9(04) COMP.
005100     05  WS-YEAR-ADJ                  PIC S9(06) COMP.
005200     05  WS-MONTH-ADJ                 PIC S9(04) COMP.
005300
005400      **  071408MK - DUMP AREA HOLDS DISPLAY COPIES OF THE INPUT AND
005500      **  RESULT SO A STORAGE DUMP SHOWS WHAT THE LAST CALL COMPUTED -
005600      **  SAME IDEA AS SCORCALC'S WS-DUMP-AREA.
005700 01  WS-DUMP-AREA.
005800     05  WS-DUMP-CALC-DATE            PIC 9(08).
005900     05  WS-DUMP-JULIAN               PIC 9(08).
006000 01  WS-DUMP-AREA-X REDEFINES WS-DUMP-AREA
006100                                  PIC X(16).
006200
006300      **  071708MK - SPLIT VIEW OF THE JULIAN RESULT SO A HALF-WORD
006400      **  DUMP SNAPSHOT STILL SHOWS SOMETHING READABLE - SAME SPLIT-
006500      **  FIELD TRICK USED ON THE CATALOG KEYS IN VEHCHECK.
006600 01  WS-DUMP-JULIAN-R REDEFINES WS-DUMP-JULIAN.
006700     05  WS-DUMP-JULIAN-HI            PIC 9(04).
006800     05  WS-DUMP-JULIAN-LO            PIC 9(04).
006900
007000 LINKAGE SECTION.
007100 01  LK-CALC-DATE                     PIC 9(08).
007200 01  LK-CALC-DATE-R REDEFINES LK-CALC-DATE.
007300     05  LK-CALC-YYYY                 PIC 9(04).
007400     05  LK-CALC-MM                   PIC 9(02).
007500     05  LK-CALC-DD                   PIC 9(02).
007600 01  LK-JULIAN-DAYS                   PIC 9(08) COMP.
007700
007800 PROCEDURE DIVISION USING LK-CALC-DATE, LK-JULIAN-DAYS.
007900 000-MAIN-LOGIC.
008000     MOVE "000-MAIN-LOGIC" TO PARA-NAME.
008100     COMPUTE WS-CENTURY-ADJ = (14 - LK-CALC-MM) / 12.
008200     COMPUTE WS-YEAR-ADJ =
008300         LK-CALC-YYYY + 4800 - WS-CENTURY-ADJ.
008400     COMPUTE WS-MONTH-ADJ =
008500         LK-CALC-MM + (12 * WS-CENTURY-ADJ) - 3.
008600
008700     COMPUTE LK-JULIAN-DAYS =
008800         LK-CALC-DD
008900         + ((153 * WS-MONTH-ADJ + 2) / 5)
009000         + (365 * WS-YEAR-ADJ)
009100         + (WS-YEAR-ADJ / 4)
009200         - (WS-YEAR-ADJ / 100)
009300         + (WS-YEAR-ADJ / 400)
009400         - 32045.
009500
009600     MOVE LK-CALC-DATE TO WS-DUMP-CALC-DATE.
009700     MOVE LK-JULIAN-DAYS TO WS-DUMP-JULIAN.
009800     GOBACK.
