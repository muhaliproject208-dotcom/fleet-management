000100      ******************************************************************
000200      * FLEETSAFETY COPY LIBRARY MEMBER:  RISKSUM
000300      *
000400      * POST-TRIP RISK SUMMARY OUTPUT RECORD - ONE PER POST-TRIP
000500      * INSPECTION, WRITTEN BY TRIPRISK AND READ BACK BY
000600      * INSPTOTL FOR THE END-OF-RUN CONTROL TOTALS.  THE FILE ENDS
000700      * WITH A TRAILER RECORD (RS-RECORD-TYPE = "T") CARRYING THE
000800      * GRAND TOTAL VIOLATION POINTS FOR THE RUN.
000900      ******************************************************************
001000      * CHANGE LOG
001100      *   DATE      INIT  TICKET     DESCRIPTION
001200      *   --------  ----  ---------  ------------------------------
001300      *   04/25/89  JRS   FS-0007    INITIAL VERSION.
001400      *   02/18/03  AKM   FS-0244    ADDED THE TRAILER RECORD VIEW.
001500      *   07/11/08  MBK   FS-0301    REBUILT THE DETAIL RECORD AS ONE
001600      *                              ROW PER INSPECTION RATHER THAN
001700      *                              PER DRIVER/WINDOW - CARRIES BOTH
001800      *                              THE TRIP AND 30-DAY VIOLATION
001900      *                              TOTALS AND THE DRIVER EVALUATION,
002000      *                              MATCHING THE WAY THE SAFETY
002100      *                              COMMITTEE ACTUALLY READS THE
002200      *                              POST-TRIP FOLDER.  THE OLD
002300      *                              PER-DRIVER LAYOUT IS GONE.
002400      ******************************************************************
002500       01  RISKSUM-REC.
002600           05  RS-RECORD-TYPE                 PIC X(01).
002700               88  RS-DETAIL-REC              VALUE "D".
002800               88  RS-TRAILER-REC             VALUE "T".
002900           05  RS-INSPECTION-ID                PIC X(09).
003000           05  RS-TRIP-POINTS                  PIC 9(04).
003100           05  RS-TRIP-RISK                    PIC X(01).
003200               88  TRIP-RISK-LOW               VALUE "L".
003300               88  TRIP-RISK-MEDIUM            VALUE "M".
003400               88  TRIP-RISK-HIGH              VALUE "H".
003500           05  RS-POINTS-30-DAYS               PIC 9(05).
003600           05  RS-RISK-30-DAYS                 PIC X(01).
003700               88  RISK-30-LOW                 VALUE "L".
003800               88  RISK-30-MEDIUM              VALUE "M".
003900               88  RISK-30-HIGH                VALUE "H".
004000           05  RS-EVAL-PRESENT-SW              PIC X(01).
004100               88  RS-EVAL-IS-PRESENT          VALUE "Y".
004200           05  RS-EVAL-AVERAGE                 PIC 9(01)V99.
004300           05  RS-PERFORMANCE                  PIC X(01).
004400               88  PERF-EXCELLENT              VALUE "E".
004500               88  PERF-SATISFACTORY           VALUE "S".
004600               88  PERF-NEEDS-IMPROVEMENT      VALUE "N".
004700               88  PERF-NON-COMPLIANT          VALUE "C".
004800           05  FILLER                          PIC X(02).
004900
005000      * TRAILER-RECORD VIEW OF THE SAME 27-BYTE AREA.
005100       01  RISKSUM-TRLR REDEFINES RISKSUM-REC.
005200           05  RT-RECORD-TYPE                  PIC X(01).
005300           05  RT-INSP-PROCESSED               PIC 9(07).
005400           05  RT-HIGH-RISK-COUNT              PIC 9(07).
005500           05  RT-TOTAL-VIOLATION-PTS          PIC 9(07).
005600           05  FILLER                          PIC X(05).
