000100      ******************************************************************
000200      * FLEETSAFETY COPY LIBRARY MEMBER:  INSPDALY
000300      *
000400      * DAILY PRE-TRIP INSPECTION MASTER LAYOUT.  ONE RECORD PER
000500      * INSPECTION, PASSED IN FROM THE DISPATCH OFFICE DATA-ENTRY
000600      * SYSTEM (FORMERLY PAPER CHECKLISTS, KEYED NIGHTLY).  THE FILE
000700      * CARRIES A FINAL TRAILER RECORD (INSP-RECORD-TYPE = "T") WITH
000800      * THE RECORD COUNT SO THE EDIT STEP CAN BALANCE BEFORE IT TRUSTS
000900      * A SINGLE SCORE OFF THE FILE - THE STANDARD SHOP CONTROL-TOTAL
000930      * TRAILER IDIOM USED ON EVERY EXTRACT FILE THIS DEPARTMENT GETS.
001000      ******************************************************************
001100      * CHANGE LOG
001200      *   DATE      INIT  TICKET     DESCRIPTION
001300      *   --------  ----  ---------  ------------------------------
001400      *   03/14/89  JRS   FS-0001    INITIAL VERSION.
001500      *   09/02/90  JRS   FS-0044    ADDED VEHICLE-ACTIVE / DRIVER-
001600      *                              ACTIVE FLAGS FOR THE WORKFLOW EDIT.
001700      *   11/02/91  JRS   FS-0118    ADDED REST-STOPS COUNT PER
001800      *                              SAFETY DEPT REQUEST.
001900      *   06/30/99  TGD   FS-Y2K01  Y2K REVIEW - INSPECTION-DATE IS
002000      *                              ALREADY A FULL 8-BYTE YYYYMMDD
002100      *                              FIELD, NO CHANGE REQUIRED.
002200      *   02/18/03  AKM   FS-0244    DOCUMENTED THE SPARE FILLER
002300      *                              BYTES BELOW AFTER THE AUDIT
002400      *                              ASKED WHY THE RECORD WAS WIDER
002500      *                              THAN THE FIELD LIST.
002600      ******************************************************************
002700       01  INSPDAILY-REC.
002800           05  INSP-RECORD-TYPE            PIC X(01).
002900               88  DETAIL-REC              VALUE "D".
003000               88  TRAILER-REC             VALUE "T".
003100           05  INSPECTION-ID                PIC X(09).
003200           05  DRIVER-ID                    PIC X(08).
003300           05  DRIVER-NAME                  PIC X(30).
003400           05  VEHICLE-ID                   PIC X(08).
003500           05  VEHICLE-REG                  PIC X(10).
003600           05  INSPECTION-DATE              PIC 9(08).
003700           05  INSPECTION-DATE-R REDEFINES
003800               INSPECTION-DATE.
003900               10  INSP-DATE-YYYY           PIC 9(04).
004000               10  INSP-DATE-MM             PIC 9(02).
004100               10  INSP-DATE-DD             PIC 9(02).
004200           05  ROUTE                        PIC X(30).
004300           05  APPROVED-HOURS               PIC X(12).
004400           05  REST-STOPS                   PIC 9(02).
004500           05  STATUS                       PIC X(01).
004600               88  STAT-DRAFT               VALUE "D".
004700               88  STAT-SUBMITTED           VALUE "S".
004800               88  STAT-APPROVED            VALUE "A".
004900               88  STAT-REJECTED            VALUE "R".
005000               88  STAT-POSTTRIP-PROG       VALUE "P".
005100               88  STAT-POSTTRIP-DONE       VALUE "C".
005200               88  STAT-VALID               VALUES "D" "S" "A" "R"
005300                                                    "P" "C".
005400           05  DRIVER-ACTIVE                PIC X(01).
005500               88  DRIVER-IS-ACTIVE         VALUE "Y".
005600           05  VEHICLE-ACTIVE               PIC X(01).
005700               88  VEHICLE-IS-ACTIVE        VALUE "Y".
005800           05  FILLER                       PIC X(10).
005900
006000      * TRAILER-RECORD VIEW OF THE SAME 131-BYTE AREA - CARRIES THE
006100      * RECORD COUNT THE DISPATCH EXTRACT JOB PUT ON THE FILE SO
006200      * INSPEDIT CAN BALANCE BEFORE IT TRUSTS THE RUN.
006300       01  INSPDAILY-TRLR REDEFINES INSPDAILY-REC.
006400           05  TRLR-RECORD-TYPE             PIC X(01).
006500           05  TRLR-RECORD-COUNT            PIC 9(09).
006600           05  FILLER                       PIC X(121).
