000100      ******************************************************************
000200      * FLEETSAFETY COPY LIBRARY MEMBER:  EVALREC
000300      *
000400      * DRIVER EVALUATION RECORD, ONE OPTIONAL RECORD PER POST-TRIP
000500      * INSPECTION.  FIVE 1-5 SCORES FILLED
000600      * IN BY THE FLEET MANAGER AFTER THE DEBRIEF.
000700      ******************************************************************
000800      * CHANGE LOG
000900      *   DATE      INIT  TICKET     DESCRIPTION
001000      *   --------  ----  ---------  ------------------------------
001100      *   04/18/89  JRS   FS-0005    INITIAL VERSION.
001200      *   02/18/03  AKM   FS-0244    ADDED TRAILING FILLER BYTE.
001300      ******************************************************************
001400       01  EVALREC-REC.
001500           05  EV-INSPECTION-ID               PIC X(09).
001600           05  EV-PRE-TRIP-SCORE               PIC 9(01).
001700           05  EV-DRIVING-CONDUCT              PIC 9(01).
001800           05  EV-INCIDENT-MGMT                PIC 9(01).
001900           05  EV-POST-TRIP-REPORTING          PIC 9(01).
002000           05  EV-COMPLIANCE-DOC               PIC 9(01).
002100           05  FILLER                          PIC X(01).
