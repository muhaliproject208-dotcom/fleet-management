000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  INSPEDIT.
000300 AUTHOR. J. R. SAMBO.
000400 INSTALLATION. FLEET SAFETY SYSTEMS GROUP.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED. 03/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM EDITS AND SCORES THE DAILY PRE-TRIP
001300      *          INSPECTION MASTER FILE PRODUCED BY THE DISPATCH-OFFICE
001400      *          DATA ENTRY CLERKS.
001500      *
001600      *          IT CONTAINS ONE RECORD FOR EVERY DRIVER/VEHICLE PAIR
001700      *          THAT CHECKED IN FOR A PRE-TRIP INSPECTION THAT DAY.
001800      *
001900      *          THE PROGRAM EDITS EACH RECORD AGAINST THE WORKFLOW
002000      *          RULES, SCORES THE HEALTH, DOCUMENTATION AND SIX
002100      *          VEHICLE-CHECK SECTIONS, DECIDES THE TRAVEL-CLEARANCE
002200      *          VERDICT, BALANCES FINAL RECORDS-READ AGAINST A TRAILER
002300      *          RECORD, AND WRITES A SCORE-SUMMARY OUTPUT FILE PLUS
002400      *          THE PRE-TRIP SECTION OF THE PRINT REPORT.
002500      *
002600      ******************************************************************
002700
002800               INPUT FILE              -   INSPECT.DAT (MASTER)
002900               INPUT FILE              -   HEALTH.DAT  (0-1 PER INSP.)
003000               INPUT FILE              -   DOCS.DAT    (0-1 PER INSP.)
003100               INPUT FILE              -   VEHCHK.DAT  (MANY PER INSP.)
003200
003300               OUTPUT FILE PRODUCED    -   SCORESUM.DAT
003400               OUTPUT FILE PRODUCED    -   INSPRPT.TXT (OPENED OUTPUT,
003500                                           EXTENDED BY TRIPRISK AND
003600                                           INSPTOTL LATER IN THE SAME
003700                                           JOB STREAM)
003800
003900               DUMP FILE               -   SYSOUT
004000
004100      ******************************************************************
004200      * CHANGE LOG
004300      *   DATE      INIT  TICKET     DESCRIPTION
004400      *   --------  ----  ---------  ------------------------------
004500      *   03/14/89  JRS   FS-0001    INITIAL VERSION.
004600      *   09/02/90  JRS   FS-0044    ADDED THE BRAKES/STEERING SECTION
004700      *                              AS SECTION 8 OF THE SCORE TABLE.
004800      *   11/02/91  JRS   FS-0118    ADDED WFTRANS CALL FOR THE
004900      *                              SUBMITTED-PRECONDITION EDIT - A
005000      *                              BAD EXTRACT WAS LETTING BLANK
005100      *                              DRIVER/VEHICLE FIELDS THROUGH.
005200      *   01/03/99  JS    FS-0199    WIDENED CLEARANCE-NOTES ON THE
005300      *                              SCORE-SUMMARY RECORD - SEE
005400      *                              SCORESUM CHANGE LOG.
005500      *   06/30/99  TGD   FS-Y2K01  Y2K REVIEW - INSPECTION-DATE IS A
005600      *                              FULL 8-BYTE YYYYMMDD FIELD, NO
005700      *                              CHANGE REQUIRED.  DATECHK ALREADY
005800      *                              CARRIES ITS OWN Y2K FIX.
005900      *   02/18/03  AKM   FS-0244    ADDED THE SYSOUT ABEND DUMP LINE
006000      *                              ON THE TRAILER OUT-OF-BALANCE
006100      *                              CONDITION - IT WAS ABENDING WITH
006200      *                              NO TRACE OF THE COUNTS.  ALSO
006300      *                              MOVED THE DAILY MASTER, HEALTH,
006400      *                              DOCS AND VEHCHK COPYBOOKS OUT OF
006500      *                              THE FD'S AND INTO WORKING-STORAGE
006600      *                              SINCE VEHCHECK NOW CARRIES THE
006700      *                              CRITICAL-ITEM CATALOG AND A VALUE
006800      *                              CLAUSE CANNOT LIVE IN A FILE
006900      *                              SECTION RECORD.
007000      *   08/22/07  MBK   FS-0288    ADDED A RANGE CHECK ON TEMP-VALUE
007100      *                              IN 3020-SCORE-HEALTH-PRESENT - THE
007200      *                              NURSE STATION FLAGGED A RUN WHERE A
007300      *                              MISKEYED READING OF 93.4 CAME BACK
007400      *                              AS A PASS.  ANYTHING OUTSIDE
007500      *                              35.0-39.0 DEGREES NOW DRAWS A
007600      *                              CRITICAL FAIL LIKE ANY OTHER HEALTH
007700      *                              ITEM.
007800      *   03/05/09  MBK   FS-0304    THE MISSING-DOCUMENT LIST BUILT IN
007900      *                              3120 WAS ONLY EVER USED TO TRIP
008000      *                              ERROR-FOUND-SW - NOBODY COULD SEE
008100      *                              WHICH PAPERS WERE MISSING WITHOUT
008200      *                              PULLING THE DOCSCHK EXTRACT BY HAND.
008300      *                              ADDED 5025-WRITE-DOC-MISS-LINE SO
008400      *                              THE PRINTED REPORT LISTS THEM THE
008500      *                              SAME WAY IT LISTS CRITICAL FAILURES.
008600      *   04/02/09  MBK   FS-0309    SAFETY COMMITTEE KICKED FS-0288 BACK,
008700      *                              AN OUT-OF-RANGE TEMP WAS BLOCKING
008800      *                              TRAVEL CLEARANCE AND FAILING THE
008900      *                              QUESTION EVEN WHEN TEMP-CHECK WAS "P"
009000      *                              THAT WAS NEVER THE RULE - ONLY THE
009100      *                              NAMED HEALTH ITEMS AND THE CATALOG'S
009200      *                              CRITICAL VEHICLE ITEMS SHOULD
009300      *                              BLOCK CLEARANCE.  3020 NOW SCORES
009400      *                              TEMP-CHECK ON TEMP-PASS ALONE AND
009500      *                              JUST COUNTS THE OUT-OF-RANGE READING
009600      *                              IN WS-TEMP-EDIT-ERRORS FOR THE RUN
009700      *                              SUMMARY - IT NO LONGER TOUCHES
009800      *                              WS-CRIT-FAIL-ENTRY OR THE CLEARANCE
009900      *                              DECISION.
010000      *   04/02/09  MBK   FS-0310    3120'S "Y" TO ERROR-FOUND-SW ON ANY
010100      *                              OF THE 13 TRACKED DOCUMENTS BEING
010200      *                              MISSING WAS WRONG (PPE/GPS ARE NOT
010300      *                              PART OF THE RTSA MUST-HAVE SET) AND
010400      *                              HAD NO EFFECT ANYWAY SINCE
010500      *                              ERROR-FOUND-SW IS ONLY EVER TESTED
010600      *                              BEFORE 3100 RUNS.  NOW TESTS THE NEW
010700      *                              IS-COMPLIANT CONDITION IN DOCSCHK AND
010800      *                              COUNTS NON-COMPLIANT RECORDS IN THE
010900      *                              NEW WS-DOC-EDIT-ERRORS RUN TOTAL.
011000      ******************************************************************
011100 ENVIRONMENT DIVISION.
011200 CONFIGURATION SECTION.
011300 SOURCE-COMPUTER. IBM-390.
011400 OBJECT-COMPUTER. IBM-390.
011500 SPECIAL-NAMES.
011600     C01 IS TOP-OF-FORM.
011700 INPUT-OUTPUT SECTION.
011800 FILE-CONTROL.
011900     SELECT SYSOUT
012000     ASSIGN TO UT-S-SYSOUT
012100       ORGANIZATION IS SEQUENTIAL.
012200
012300     SELECT INSPECT-FILE
012400     ASSIGN TO UT-S-INSPECT
012500       ACCESS MODE IS SEQUENTIAL
012600       FILE STATUS IS OFCODE.
012700
012800     SELECT HEALTH-FILE
012900     ASSIGN TO UT-S-HEALTH
013000       ACCESS MODE IS SEQUENTIAL
013100       FILE STATUS IS OFCODE.
013200
013300     SELECT DOCS-FILE
013400     ASSIGN TO UT-S-DOCS
013500       ACCESS MODE IS SEQUENTIAL
013600       FILE STATUS IS OFCODE.
013700
013800     SELECT VEHCHK-FILE
013900     ASSIGN TO UT-S-VEHCHK
014000       ACCESS MODE IS SEQUENTIAL
014100       FILE STATUS IS OFCODE.
014200
014300     SELECT SCORESUM-FILE
014400     ASSIGN TO UT-S-SCORESUM
014500       ACCESS MODE IS SEQUENTIAL
014600       FILE STATUS IS OFCODE.
014700
014800     SELECT INSPRPT-FILE
014900     ASSIGN TO UT-S-INSPRPT
015000       ACCESS MODE IS SEQUENTIAL
015100       FILE STATUS IS OFCODE.
015200
015300 DATA DIVISION.
015400 FILE SECTION.
015500 FD  SYSOUT
015600     RECORDING MODE IS F
015700     LABEL RECORDS ARE STANDARD
015800     RECORD CONTAINS 130 CHARACTERS
015900     BLOCK CONTAINS 0 RECORDS
016000     DATA RECORD IS SYSOUT-REC.
016100 01  SYSOUT-REC  PIC X(130).
016200
016300      ****** THIS FILE IS PASSED IN FROM THE DISPATCH-OFFICE DATA
016400      ****** ENTRY SYSTEM.  ONE RECORD PER DRIVER/VEHICLE PAIR THAT
016500      ****** CHECKED IN FOR A PRE-TRIP INSPECTION, PLUS A TRAILER.
016600      ****** OUT OF BALANCE CONDITIONS ABEND THE JOB - SEE 9000-CLEANUP.
016700      ****** THE STRUCTURED LAYOUT IS CARRIED IN WORKING-STORAGE - SEE
016800      ****** THE FS-0244 CHANGE-LOG NOTE ABOVE.
016900 FD  INSPECT-FILE
017000     RECORDING MODE IS F
017100     LABEL RECORDS ARE STANDARD
017200     RECORD CONTAINS 131 CHARACTERS
017300     BLOCK CONTAINS 0 RECORDS
017400     DATA RECORD IS INSPECT-FD-REC.
017500 01  INSPECT-FD-REC  PIC X(131).
017600
017700      ****** HEALTH & FITNESS DETAIL, ZERO OR ONE PER INSPECTION,
017800      ****** ASCENDING BY HC-INSPECTION-ID.
017900 FD  HEALTH-FILE
018000     RECORDING MODE IS F
018100     LABEL RECORDS ARE STANDARD
018200     RECORD CONTAINS 21 CHARACTERS
018300     BLOCK CONTAINS 0 RECORDS
018400     DATA RECORD IS HEALTH-FD-REC.
018500 01  HEALTH-FD-REC  PIC X(21).
018600
018700      ****** DOCUMENTATION & COMPLIANCE DETAIL, ZERO OR ONE PER
018800      ****** INSPECTION, ASCENDING BY DC-INSPECTION-ID.
018900 FD  DOCS-FILE
019000     RECORDING MODE IS F
019100     LABEL RECORDS ARE STANDARD
019200     RECORD CONTAINS 26 CHARACTERS
019300     BLOCK CONTAINS 0 RECORDS
019400     DATA RECORD IS DOCS-FD-REC.
019500 01  DOCS-FD-REC  PIC X(26).
019600
019700      ****** VEHICLE CHECKLIST DETAIL, MANY PER INSPECTION, ASCENDING
019800      ****** BY VC-INSPECTION-ID THEN VC-SECTION.
019900 FD  VEHCHK-FILE
020000     RECORDING MODE IS F
020100     LABEL RECORDS ARE STANDARD
020200     RECORD CONTAINS 77 CHARACTERS
020300     BLOCK CONTAINS 0 RECORDS
020400     DATA RECORD IS VEHCHK-FD-REC.
020500 01  VEHCHK-FD-REC  PIC X(77).
020600
020700      ****** PRE-TRIP SCORE-SUMMARY OUTPUT, ONE PER INSPECTION PLUS A
020800      ****** TRAILER CARRYING THE RUN CONTROL TOTALS.
020900 FD  SCORESUM-FILE
021000     RECORDING MODE IS F
021100     LABEL RECORDS ARE STANDARD
021200     RECORD CONTAINS 240 CHARACTERS
021300     BLOCK CONTAINS 0 RECORDS
021400     DATA RECORD IS SCORESUM-FD-REC.
021500 01  SCORESUM-FD-REC  PIC X(240).
021600
021700      ****** PRINT REPORT - OPENED OUTPUT HERE, EXTENDED BY TRIPRISK
021800      ****** FOR THE POST-TRIP BLOCKS AND BY INSPTOTL FOR THE FINAL
021900      ****** CONTROL-TOTALS BLOCK.
022000 FD  INSPRPT-FILE
022100     RECORDING MODE IS F
022200     LABEL RECORDS ARE STANDARD
022300     RECORD CONTAINS 132 CHARACTERS
022400     BLOCK CONTAINS 0 RECORDS
022500     DATA RECORD IS INSPRPT-REC.
022600 01  INSPRPT-REC  PIC X(132).
022700
022800 WORKING-STORAGE SECTION.
022900
023000 01  FILE-STATUS-CODES.
023100     05  OFCODE                      PIC X(02).
023200         88  CODE-WRITE              VALUE SPACES.
023300
023400 01  FLAGS-AND-SWITCHES.
023500     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
023600         88  NO-MORE-DATA            VALUE "N".
023700     05  MORE-HEALTH-SW              PIC X(01) VALUE "Y".
023800         88  HEALTH-AT-EOF           VALUE "N".
023900     05  MORE-DOCS-SW                PIC X(01) VALUE "Y".
024000         88  DOCS-AT-EOF             VALUE "N".
024100     05  MORE-VEHCHK-SW              PIC X(01) VALUE "Y".
024200         88  VEHCHK-AT-EOF           VALUE "N".
024300     05  HEALTH-MATCH-SW             PIC X(01) VALUE "N".
024400         88  HEALTH-MATCHED          VALUE "Y".
024500     05  DOCS-MATCH-SW               PIC X(01) VALUE "N".
024600         88  DOCS-MATCHED            VALUE "Y".
024700     05  ERROR-FOUND-SW              PIC X(01) VALUE "N".
024800         88  RECORD-ERROR-FOUND      VALUE "Y".
024900         88  VALID-RECORD            VALUE "N".
025000
025100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
025200     05  RECORDS-READ                 PIC 9(07) COMP.
025300     05  RECORDS-SCORED               PIC 9(07) COMP.
025400     05  RECORDS-IN-ERROR             PIC 9(07) COMP.
025500     05  INSP-CLEARED-COUNT           PIC 9(07) COMP.
025600     05  INSP-NOT-CLEARED-COUNT       PIC 9(07) COMP.
025700     05  CRIT-FAIL-RUN-TOTAL          PIC 9(07) COMP.
025800     05  WS-TEMP-EDIT-ERRORS          PIC 9(07) COMP.
025900     05  WS-DOC-EDIT-ERRORS           PIC 9(07) COMP.
026000     05  WS-SECT-IDX                  PIC S9(4) COMP.
026100     05  WS-MSG-IDX                   PIC S9(4) COMP.
026200     05  WS-DOC-IDX                   PIC S9(4) COMP.
026300     05  WS-LINE-CNT                  PIC S9(4) COMP VALUE 99.
026400     05  WS-PAGE-NO                   PIC S9(4) COMP VALUE ZERO.
026500     05  FILLER                       PIC X(01).
026600
026700      ******************************************************************
026800      * SECTION SCORE TABLE - SUBSCRIPTS 1-8, SAME FIXED ORDER AS
026900      * SCORESUM-REC'S SECTION TABLE (HEALTH, DOCUMENTATION, THEN THE
027000      * SIX VEHICLE SECTIONS E/G/I/F/S/B).  SCORES ARE KEPT IN COMP-3
027100      * SINCE EVERY QUESTION IS WORTH A FLAT 1.5 POINTS.
027200      ******************************************************************
027300 01  WS-SECTION-TBL.
027400     05  WS-SECT-ENTRY OCCURS 8 TIMES INDEXED BY WS-SECT-X.
027500         10  WS-SECT-QUESTIONS        PIC 9(03) COMP.
027600         10  WS-SECT-PASSED           PIC 9(03) COMP.
027700         10  WS-SECT-SCORE            PIC S9(4)V99 COMP-3.
027800         10  WS-SECT-MAX              PIC S9(4)V99 COMP-3.
027900         10  FILLER                   PIC X(01).
028000
028100 01  WS-TOTALS.
028200     05  WS-TOTAL-SCORE               PIC S9(5)V99 COMP-3.
028300     05  WS-MAX-SCORE                 PIC S9(5)V99 COMP-3.
028400     05  WS-TOTAL-QUESTIONS           PIC 9(04) COMP.
028500     05  FILLER                       PIC X(01).
028600
028700 01  WS-CRIT-FAIL-MSGS.
028800     05  WS-CRIT-FAIL-ENTRY OCCURS 15 TIMES PIC X(40).
028900 01  WS-CRIT-FAIL-COUNT               PIC 9(02) COMP.
029000
029100 01  WS-DOC-MISSING-NAMES.
029200     05  WS-DOC-MISS-ENTRY OCCURS 13 TIMES PIC X(30).
029300 01  WS-DOC-MISS-COUNT                PIC 9(02) COMP.
029400
029500 01  WS-SCORE-PCT-WORK                PIC 9(03)V99.
029600
029700 01  WS-WFT-REC.
029800     05  WFT-STATUS                   PIC X(01).
029900     05  WFT-DRIVER-ID                PIC X(08).
030000     05  WFT-VEHICLE-ID               PIC X(08).
030100     05  WFT-ROUTE                    PIC X(30).
030200     05  WFT-APPROVED-HOURS           PIC X(12).
030300     05  WFT-VEHICLE-REG              PIC X(10).
030400     05  WFT-VEHICLE-REG-R REDEFINES WFT-VEHICLE-REG.
030500         10  WFT-REG-CHAR OCCURS 10 TIMES PIC X(01).
030600     05  WFT-EDIT-RESULT              PIC X(01).
030700     05  WFT-EDIT-REASON              PIC X(40).
030800     05  FILLER                       PIC X(01).
030900 01  WS-DATECHK-FLAG                  PIC X(01).
031000
031100      ******************************************************************
031200      * PRINT LINE LAYOUTS.  WS-PRINT-LINE IS THE COMMON CARRIAGE-
031300      * CONTROL WORK AREA; THE OTHER 01-LEVELS REDEFINE IT FOR EACH
031400      * LINE STYLE THE REPORT WRITES.
031500      ******************************************************************
031600 01  WS-PRINT-LINE.
031700     05  WS-PRT-CTL                   PIC X(01).
031800     05  WS-PRT-BODY                  PIC X(131).
031900
032000 01  WS-HDR-LINE REDEFINES WS-PRINT-LINE.
032100     05  FILLER                       PIC X(01).
032200     05  HDR-TITLE                    PIC X(30).
032300     05  FILLER                       PIC X(05).
032400     05  HDR-RUN-DATE                 PIC X(10).
032500     05  FILLER                       PIC X(05).
032600     05  HDR-PAGE-LIT                 PIC X(05).
032700     05  HDR-PAGE-NO                  PIC ZZ9.
032800     05  FILLER                       PIC X(73).
032900
033000 01  WS-INSP-HDR-LINE REDEFINES WS-PRINT-LINE.
033100     05  FILLER                       PIC X(01).
033200     05  IHL-ID-LIT                   PIC X(13) VALUE "INSPECTION - ".
033300     05  IHL-ID                       PIC X(09).
033400     05  FILLER                       PIC X(02).
033500     05  IHL-DRIVER                   PIC X(30).
033600     05  FILLER                       PIC X(02).
033700     05  IHL-VEHICLE                  PIC X(08).
033800     05  FILLER                       PIC X(02).
033900     05  IHL-REG                      PIC X(10).
034000     05  FILLER                       PIC X(02).
034100     05  IHL-DATE                     PIC X(10).
034200     05  FILLER                       PIC X(02).
034300     05  IHL-ROUTE                    PIC X(30).
034400     05  FILLER                       PIC X(11).
034500
034600 01  WS-SECT-LINE REDEFINES WS-PRINT-LINE.
034700     05  FILLER                       PIC X(01).
034800     05  SCL-SECTION-NAME             PIC X(22).
034900     05  SCL-QUESTIONS                PIC ZZZ9.
035000     05  SCL-SCORE                    PIC Z,ZZ9.99.
035100     05  SCL-MAX                      PIC Z,ZZ9.99.
035200     05  SCL-PERCENT                  PIC ZZZ9.9.
035300     05  FILLER                       PIC X(87).
035400
035500 01  WS-TOTAL-LINE REDEFINES WS-PRINT-LINE.
035600     05  FILLER                       PIC X(01).
035700     05  TOL-LIT                      PIC X(22) VALUE "TOTAL".
035800     05  TOL-QUESTIONS                PIC ZZZ9.
035900     05  TOL-SCORE                    PIC Z,ZZ9.99.
036000     05  TOL-MAX                      PIC Z,ZZ9.99.
036100     05  TOL-PERCENT                  PIC ZZZ9.9.
036200     05  FILLER                       PIC X(03).
036300     05  TOL-LEVEL-LIT                PIC X(08) VALUE "LEVEL - ".
036400     05  TOL-LEVEL                    PIC X(09).
036500     05  TOL-RISK-LIT                 PIC X(07) VALUE "RISK - ".
036600     05  TOL-RISK                     PIC X(08).
036700     05  FILLER                       PIC X(49).
036800
036900 01  WS-CLEAR-LINE REDEFINES WS-PRINT-LINE.
037000     05  FILLER                       PIC X(01).
037100     05  CLL-MESSAGE                  PIC X(80).
037200     05  FILLER                       PIC X(50).
037300
037400 01  WS-CRIT-LINE REDEFINES WS-PRINT-LINE.
037500     05  FILLER                       PIC X(01).
037600     05  CRL-LIT                      PIC X(12) VALUE "  CRITICAL: ".
037700     05  CRL-MESSAGE                  PIC X(40).
037800     05  FILLER                       PIC X(79).
037900
038000 01  WS-DOC-MISS-LINE REDEFINES WS-PRINT-LINE.
038100     05  FILLER                       PIC X(01).
038200     05  DML-LIT                      PIC X(12) VALUE "  MISSING:  ".
038300     05  DML-MESSAGE                  PIC X(30).
038400     05  FILLER                       PIC X(88).
038500
038600 01  WS-BLANK-LINE-LIT                PIC X(01) VALUE SPACES.
038700
038800 COPY INSPDALY.
038900 COPY HLTHCHK.
039000 COPY DOCSCHK.
039100 COPY VEHCHECK.
039200 COPY SCORESUM.
039300 COPY ABENDREC.
039400
039500 PROCEDURE DIVISION.
039600 0000-MAINLINE.
039700     PERFORM 0000-HOUSEKEEPING THRU 0000-EXIT.
039800     PERFORM 1000-PROCESS-INSPECTION THRU 1000-EXIT
039900             UNTIL NO-MORE-DATA
040000             OR TRAILER-REC.
040100     PERFORM 9000-CLEANUP THRU 9000-EXIT.
040200     MOVE +0 TO RETURN-CODE.
040300     GOBACK.
040400
040500 0000-HOUSEKEEPING.
040600     MOVE "0000-HOUSEKEEPING" TO PARA-NAME.
040700     DISPLAY "******** BEGIN JOB INSPEDIT ********".
040800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-SECTION-TBL,
040900                WS-TOTALS.
041000     PERFORM 8000-OPEN-FILES THRU 8000-EXIT.
041100     PERFORM 9300-WRITE-REPORT-HEADER THRU 9300-EXIT.
041200     PERFORM 9100-READ-INSPECT THRU 9100-EXIT.
041300     PERFORM 9110-READ-HEALTH THRU 9110-EXIT.
041400     PERFORM 9120-READ-DOCS THRU 9120-EXIT.
041500     PERFORM 9130-READ-VEHCHK THRU 9130-EXIT.
041600     IF NO-MORE-DATA
041700         MOVE "EMPTY INSPECT.DAT FILE" TO ABEND-REASON
041800         GO TO 9900-ABEND-RTN.
041900 0000-EXIT.
042000     EXIT.
042100
042200 1000-PROCESS-INSPECTION.
042300     MOVE "1000-PROCESS-INSPECTION" TO PARA-NAME.
042400     MOVE "N" TO ERROR-FOUND-SW.
042500     INITIALIZE WS-SECTION-TBL, WS-TOTALS, WS-CRIT-FAIL-MSGS.
042600     MOVE ZERO TO WS-CRIT-FAIL-COUNT.
042700
042800     PERFORM 2000-EDIT-MASTER-RECORD THRU 2000-EXIT.
042900
043000     IF RECORD-ERROR-FOUND
043100         ADD 1 TO RECORDS-IN-ERROR
043200     ELSE
043300         PERFORM 3000-SCORE-HEALTH-SECTION THRU 3000-EXIT
043400         PERFORM 3100-SCORE-DOCUMENTATION-SECTION THRU 3100-EXIT
043500         PERFORM 3200-SCORE-VEHICLE-SECTIONS THRU 3200-EXIT
043600         PERFORM 3300-COMPUTE-TOTALS-AND-LEVEL THRU 3300-EXIT
043700         PERFORM 3400-CLEARANCE-DECISION THRU 3400-EXIT
043800         PERFORM 4000-WRITE-SCORESUM THRU 4000-EXIT
043900         PERFORM 5000-WRITE-INSPECTION-BLOCK THRU 5000-EXIT
044000         ADD 1 TO RECORDS-SCORED.
044100
044200     PERFORM 9100-READ-INSPECT THRU 9100-EXIT.
044300 1000-EXIT.
044400     EXIT.
044500
044600      ******************************************************************
044700      * WORKFLOW EDITS - FUTURE-DATE, ACTIVE DRIVER/VEHICLE, STATUS AND
044800      * VEHICLE-REG NORMALIZATION (CALLED OUT TO DATECHK AND WFTRANS).
044900      ******************************************************************
045000 2000-EDIT-MASTER-RECORD.
045100     MOVE "2000-EDIT-MASTER-RECORD" TO PARA-NAME.
045200     MOVE "N" TO ERROR-FOUND-SW.
045300     CALL "DATECHK" USING INSPECTION-DATE, WS-DATECHK-FLAG.
045400     IF WS-DATECHK-FLAG = "Y"
045500         MOVE "*** INSPECTION DATE IN THE FUTURE" TO ABEND-REASON
045600         MOVE "Y" TO ERROR-FOUND-SW
045700         GO TO 2000-EXIT.
045800
045900     IF NOT DRIVER-IS-ACTIVE
046000         MOVE "Y" TO ERROR-FOUND-SW
046100         GO TO 2000-EXIT.
046200
046300     IF NOT VEHICLE-IS-ACTIVE
046400         MOVE "Y" TO ERROR-FOUND-SW
046500         GO TO 2000-EXIT.
046600
046700     MOVE STATUS TO WFT-STATUS.
046800     MOVE DRIVER-ID TO WFT-DRIVER-ID.
046900     MOVE VEHICLE-ID TO WFT-VEHICLE-ID.
047000     MOVE ROUTE TO WFT-ROUTE.
047100     MOVE APPROVED-HOURS TO WFT-APPROVED-HOURS.
047200     MOVE VEHICLE-REG TO WFT-VEHICLE-REG.
047300     CALL "WFTRANS" USING WS-WFT-REC.
047400     MOVE WFT-VEHICLE-REG TO VEHICLE-REG.
047500     IF WFT-EDIT-RESULT = "N"
047600         MOVE "Y" TO ERROR-FOUND-SW.
047700 2000-EXIT.
047800     EXIT.
047900
048000      ******************************************************************
048100      * HEALTH & FITNESS SECTION - SUBSCRIPT 1 OF WS-SECTION-TBL.
048200      ******************************************************************
048300 3000-SCORE-HEALTH-SECTION.
048400     MOVE "3000-SCORE-HEALTH-SECTION" TO PARA-NAME.
048500     PERFORM 3010-SYNC-HEALTH THRU 3010-EXIT.
048600     IF HEALTH-MATCHED
048700         PERFORM 3020-SCORE-HEALTH-PRESENT THRU 3020-EXIT
048800     ELSE
048900         MOVE 7 TO WS-SECT-QUESTIONS (1)
049000         MOVE ZERO TO WS-SECT-PASSED (1)
049100         MOVE ZERO TO WS-SECT-SCORE (1)
049200         MOVE 10.5 TO WS-SECT-MAX (1).
049300 3000-EXIT.
049400     EXIT.
049500
049600 3010-SYNC-HEALTH.
049700     MOVE "3010-SYNC-HEALTH" TO PARA-NAME.
049800     MOVE "N" TO HEALTH-MATCH-SW.
049900     PERFORM 3011-ADVANCE-HEALTH THRU 3011-EXIT
050000         UNTIL HEALTH-AT-EOF
050100         OR HC-INSPECTION-ID NOT < INSPECTION-ID.
050200     IF NOT HEALTH-AT-EOF
050300         IF HC-INSPECTION-ID = INSPECTION-ID
050400             MOVE "Y" TO HEALTH-MATCH-SW.
050500 3010-EXIT.
050600     EXIT.
050700
050800 3011-ADVANCE-HEALTH.
050900     PERFORM 9110-READ-HEALTH THRU 9110-EXIT.
051000 3011-EXIT.
051100     EXIT.
051200
051300 3020-SCORE-HEALTH-PRESENT.
051400     MOVE "3020-SCORE-HEALTH-PRESENT" TO PARA-NAME.
051500     MOVE ZERO TO WS-SECT-QUESTIONS (1).
051600     MOVE ZERO TO WS-SECT-PASSED (1).
051700
051800     IF ADEQUATE-REST NOT = SPACE
051900         ADD 1 TO WS-SECT-QUESTIONS (1)
052000         IF REST-ADEQUATE
052100             ADD 1 TO WS-SECT-PASSED (1)
052200         ELSE
052300             PERFORM 3030-ADD-CRIT-FAIL THRU 3030-EXIT
052400             MOVE "INADEQUATE REST" TO
052500                 WS-CRIT-FAIL-ENTRY (WS-CRIT-FAIL-COUNT).
052600
052700     IF ALCOHOL-TEST NOT = SPACE
052800         ADD 1 TO WS-SECT-QUESTIONS (1)
052900         IF ALCOHOL-PASS
053000             ADD 1 TO WS-SECT-PASSED (1)
053100         ELSE
053200             PERFORM 3030-ADD-CRIT-FAIL THRU 3030-EXIT
053300             MOVE "FAILED ALCOHOL TEST" TO
053400                 WS-CRIT-FAIL-ENTRY (WS-CRIT-FAIL-COUNT).
053500
053600     IF TEMP-CHECK NOT = SPACE
053700         ADD 1 TO WS-SECT-QUESTIONS (1)
053800         IF TEMP-PASS
053900             ADD 1 TO WS-SECT-PASSED (1).
054000
054100     IF TEMP-CHECK NOT = SPACE
054200     AND (TEMP-VALUE < 35.0 OR TEMP-VALUE > 39.0)
054300         ADD 1 TO WS-TEMP-EDIT-ERRORS.
054400
054500     ADD 1 TO WS-SECT-QUESTIONS (1).
054600     IF IS-FIT-FOR-DUTY
054700         ADD 1 TO WS-SECT-PASSED (1)
054800     ELSE
054900         PERFORM 3030-ADD-CRIT-FAIL THRU 3030-EXIT
055000         MOVE "NOT FIT FOR DUTY" TO
055100             WS-CRIT-FAIL-ENTRY (WS-CRIT-FAIL-COUNT).
055200
055300     ADD 1 TO WS-SECT-QUESTIONS (1).
055400     IF IMPAIRMENT-FREE
055500         ADD 1 TO WS-SECT-PASSED (1)
055600     ELSE
055700         PERFORM 3030-ADD-CRIT-FAIL THRU 3030-EXIT
055800         MOVE "HEALTH IMPAIRMENT" TO
055900             WS-CRIT-FAIL-ENTRY (WS-CRIT-FAIL-COUNT).
056000
056100     ADD 1 TO WS-SECT-QUESTIONS (1).
056200     IF FATIGUE-LIST-DONE
056300         ADD 1 TO WS-SECT-PASSED (1).
056400
056500     ADD 1 TO WS-SECT-QUESTIONS (1).
056600     IF NOT-ON-MEDICATION
056700         ADD 1 TO WS-SECT-PASSED (1).
056800
056900     COMPUTE WS-SECT-SCORE (1) =
057000         WS-SECT-PASSED (1) * 1.5.
057100     COMPUTE WS-SECT-MAX (1) =
057200         WS-SECT-QUESTIONS (1) * 1.5.
057300 3020-EXIT.
057400     EXIT.
057500
057600 3030-ADD-CRIT-FAIL.
057700     IF WS-CRIT-FAIL-COUNT < 15
057800         ADD 1 TO WS-CRIT-FAIL-COUNT.
057900 3030-EXIT.
058000     EXIT.
058100
058200      ******************************************************************
058300      * DOCUMENTATION SECTION - SUBSCRIPT 2 OF WS-SECTION-TBL.
058400      * ALWAYS 16 QUESTIONS; SEE BELOW FOR THE MISSING-DOCUMENT LIST.
058500      * THE IS-COMPLIANT TEST FROM DOCSCHK (CERT/TAX/INSURANCE/
058600      * TRIP-AUTH/LOGBOOK ALL "Y") DRIVES WS-DOC-EDIT-ERRORS - A
058700      * NON-COMPLIANT RECORD STILL GETS SCORED, IT JUST COUNTS AS AN
058800      * EDIT ERROR FOR THE RUN SUMMARY.
058900      ******************************************************************
059000 3100-SCORE-DOCUMENTATION-SECTION.
059100     MOVE "3100-SCORE-DOCUMENTATION-SECTION" TO PARA-NAME.
059200     PERFORM 3110-SYNC-DOCS THRU 3110-EXIT.
059300     MOVE ZERO TO WS-DOC-MISS-COUNT.
059400     IF DOCS-MATCHED
059500         PERFORM 3120-SCORE-DOCS-PRESENT THRU 3120-EXIT
059600     ELSE
059700         MOVE 16 TO WS-SECT-QUESTIONS (2)
059800         MOVE ZERO TO WS-SECT-PASSED (2)
059900         MOVE ZERO TO WS-SECT-SCORE (2)
060000         MOVE 24.0 TO WS-SECT-MAX (2).
060100 3100-EXIT.
060200     EXIT.
060300
060400 3110-SYNC-DOCS.
060500     MOVE "3110-SYNC-DOCS" TO PARA-NAME.
060600     MOVE "N" TO DOCS-MATCH-SW.
060700     PERFORM 3111-ADVANCE-DOCS THRU 3111-EXIT
060800         UNTIL DOCS-AT-EOF
060900         OR DC-INSPECTION-ID NOT < INSPECTION-ID.
061000     IF NOT DOCS-AT-EOF
061100         IF DC-INSPECTION-ID = INSPECTION-ID
061200             MOVE "Y" TO DOCS-MATCH-SW.
061300 3110-EXIT.
061400     EXIT.
061500
061600 3111-ADVANCE-DOCS.
061700     PERFORM 9120-READ-DOCS THRU 9120-EXIT.
061800 3111-EXIT.
061900     EXIT.
062000
062100 3120-SCORE-DOCS-PRESENT.
062200     MOVE "3120-SCORE-DOCS-PRESENT" TO PARA-NAME.
062300     MOVE 16 TO WS-SECT-QUESTIONS (2).
062400     MOVE ZERO TO WS-SECT-PASSED (2).
062500
062600     IF CERT-OF-FITNESS-VALID = "Y"
062700         ADD 1 TO WS-SECT-PASSED (2)
062800     ELSE
062900         PERFORM 3130-ADD-MISSING-DOC THRU 3130-EXIT
063000         MOVE "CERTIFICATE OF FITNESS" TO
063100             WS-DOC-MISS-ENTRY (WS-DOC-MISS-COUNT).
063200     IF ROAD-TAX = "Y"
063300         ADD 1 TO WS-SECT-PASSED (2)
063400     ELSE
063500         PERFORM 3130-ADD-MISSING-DOC THRU 3130-EXIT
063600         MOVE "ROAD TAX" TO WS-DOC-MISS-ENTRY (WS-DOC-MISS-COUNT).
063700     IF INSURANCE = "Y"
063800         ADD 1 TO WS-SECT-PASSED (2)
063900     ELSE
064000         PERFORM 3130-ADD-MISSING-DOC THRU 3130-EXIT
064100         MOVE "INSURANCE" TO WS-DOC-MISS-ENTRY (WS-DOC-MISS-COUNT).
064200     IF TRIP-AUTH-SIGNED = "Y"
064300         ADD 1 TO WS-SECT-PASSED (2)
064400     ELSE
064500         PERFORM 3130-ADD-MISSING-DOC THRU 3130-EXIT
064600         MOVE "TRIP AUTHORIZATION" TO
064700             WS-DOC-MISS-ENTRY (WS-DOC-MISS-COUNT).
064800     IF LOGBOOK = "Y"
064900         ADD 1 TO WS-SECT-PASSED (2)
065000     ELSE
065100         PERFORM 3130-ADD-MISSING-DOC THRU 3130-EXIT
065200         MOVE "LOGBOOK" TO WS-DOC-MISS-ENTRY (WS-DOC-MISS-COUNT).
065300     IF DRIVER-HANDBOOK = "Y"
065400         ADD 1 TO WS-SECT-PASSED (2)
065500     ELSE
065600         PERFORM 3130-ADD-MISSING-DOC THRU 3130-EXIT
065700         MOVE "DRIVER HANDBOOK" TO
065800             WS-DOC-MISS-ENTRY (WS-DOC-MISS-COUNT).
065900     IF PERMITS = "Y"
066000         ADD 1 TO WS-SECT-PASSED (2)
066100     ELSE
066200         PERFORM 3130-ADD-MISSING-DOC THRU 3130-EXIT
066300         MOVE "PERMITS" TO WS-DOC-MISS-ENTRY (WS-DOC-MISS-COUNT).
066400     IF PPE = "Y"
066500         ADD 1 TO WS-SECT-PASSED (2)
066600     ELSE
066700         PERFORM 3130-ADD-MISSING-DOC THRU 3130-EXIT
066800         MOVE "PPE" TO WS-DOC-MISS-ENTRY (WS-DOC-MISS-COUNT).
066900     IF ROUTE-FAMILIARITY = "Y"
067000         ADD 1 TO WS-SECT-PASSED (2)
067100     ELSE
067200         PERFORM 3130-ADD-MISSING-DOC THRU 3130-EXIT
067300         MOVE "ROUTE FAMILIARITY" TO
067400             WS-DOC-MISS-ENTRY (WS-DOC-MISS-COUNT).
067500     IF EMERGENCY-PROCEDURES = "Y"
067600         ADD 1 TO WS-SECT-PASSED (2)
067700     ELSE
067800         PERFORM 3130-ADD-MISSING-DOC THRU 3130-EXIT
067900         MOVE "EMERGENCY PROCEDURES" TO
068000             WS-DOC-MISS-ENTRY (WS-DOC-MISS-COUNT).
068100     IF GPS-ACTIVATED = "Y"
068200         ADD 1 TO WS-SECT-PASSED (2)
068300     ELSE
068400         PERFORM 3130-ADD-MISSING-DOC THRU 3130-EXIT
068500         MOVE "GPS ACTIVATED" TO
068600             WS-DOC-MISS-ENTRY (WS-DOC-MISS-COUNT).
068700     IF SAFETY-BRIEFING = "Y"
068800         ADD 1 TO WS-SECT-PASSED (2)
068900     ELSE
069000         PERFORM 3130-ADD-MISSING-DOC THRU 3130-EXIT
069100         MOVE "SAFETY BRIEFING" TO
069200             WS-DOC-MISS-ENTRY (WS-DOC-MISS-COUNT).
069300     IF RTSA-CLEARANCE = "Y"
069400         ADD 1 TO WS-SECT-PASSED (2)
069500     ELSE
069600         PERFORM 3130-ADD-MISSING-DOC THRU 3130-EXIT
069700         MOVE "RTSA CLEARANCE" TO
069800             WS-DOC-MISS-ENTRY (WS-DOC-MISS-COUNT).
069900     IF TIME-BRIEFING-CONDUCTED = "Y"
070000         ADD 1 TO WS-SECT-PASSED (2).
070100     IF EMERGENCY-CONTACT-EMPLOYER = "Y"
070200         ADD 1 TO WS-SECT-PASSED (2).
070300     IF EMERGENCY-CONTACT-GOVT = "Y"
070400         ADD 1 TO WS-SECT-PASSED (2).
070500
070600     IF NOT IS-COMPLIANT
070700         ADD 1 TO WS-DOC-EDIT-ERRORS.
070800
070900     COMPUTE WS-SECT-SCORE (2) =
071000         WS-SECT-PASSED (2) * 1.5.
071100     COMPUTE WS-SECT-MAX (2) =
071200         WS-SECT-QUESTIONS (2) * 1.5.
071300 3120-EXIT.
071400     EXIT.
071500
071600 3130-ADD-MISSING-DOC.
071700     IF WS-DOC-MISS-COUNT < 13
071800         ADD 1 TO WS-DOC-MISS-COUNT.
071900 3130-EXIT.
072000     EXIT.
072100
072200      ******************************************************************
072300      * VEHICLE SECTIONS - SUBSCRIPTS 3-8 OF WS-SECTION-TBL
072400      * (E/G/I/F/S/B).  ALL VEHCHK-FILE DETAIL RECORDS FOR THIS
072500      * INSPECTION ARE CONSUMED HERE, REGARDLESS OF SECTION.
072600      ******************************************************************
072700 3200-SCORE-VEHICLE-SECTIONS.
072800     MOVE "3200-SCORE-VEHICLE-SECTIONS" TO PARA-NAME.
072900     PERFORM 3210-ADVANCE-VEHCHK-TO-KEY THRU 3210-EXIT.
073000     PERFORM 3220-CONSUME-VEHCHK-GROUP THRU 3220-EXIT
073100         UNTIL VEHCHK-AT-EOF
073200         OR VC-INSPECTION-ID NOT = INSPECTION-ID.
073300     PERFORM 3230-ROLL-UP-VEHICLE-SECTION THRU 3230-EXIT
073400         VARYING WS-SECT-IDX FROM 3 BY 1 UNTIL WS-SECT-IDX > 8.
073500 3200-EXIT.
073600     EXIT.
073700
073800 3210-ADVANCE-VEHCHK-TO-KEY.
073900     PERFORM 9130-READ-VEHCHK THRU 9130-EXIT
074000         UNTIL VEHCHK-AT-EOF
074100         OR VC-INSPECTION-ID NOT < INSPECTION-ID.
074200 3210-EXIT.
074300     EXIT.
074400
074500 3220-CONSUME-VEHCHK-GROUP.
074600     MOVE "3220-CONSUME-VEHCHK-GROUP" TO PARA-NAME.
074700     PERFORM 3221-SECTION-CODE-TO-IDX THRU 3221-EXIT.
074800     ADD 1 TO WS-SECT-QUESTIONS (WS-SECT-IDX).
074900     IF VC-PASSED
075000         ADD 1 TO WS-SECT-PASSED (WS-SECT-IDX).
075100     IF VC-FAILED
075200         PERFORM 3222-CHECK-ITEM-CRITICAL THRU 3222-EXIT.
075300     PERFORM 9130-READ-VEHCHK THRU 9130-EXIT.
075400 3220-EXIT.
075500     EXIT.
075600
075700 3221-SECTION-CODE-TO-IDX.
075800     MOVE "3221-SECTION-CODE-TO-IDX" TO PARA-NAME.
075900     IF SECT-EXTERIOR
076000         MOVE 3 TO WS-SECT-IDX
076100     ELSE IF SECT-ENGINE
076200         MOVE 4 TO WS-SECT-IDX
076300     ELSE IF SECT-INTERIOR
076400         MOVE 5 TO WS-SECT-IDX
076500     ELSE IF SECT-FUNCTIONAL
076600         MOVE 6 TO WS-SECT-IDX
076700     ELSE IF SECT-SAFETY
076800         MOVE 7 TO WS-SECT-IDX
076900     ELSE
077000         MOVE 8 TO WS-SECT-IDX.
077100 3221-EXIT.
077200     EXIT.
077300
077400      ******************************************************************
077500      * A FAILED ITEM IS A REPORTABLE CRITICAL FAILURE ONLY WHEN IT IS
077600      * FLAGGED CRITICAL IN THE VC-CAT-CRITICAL CATALOG CARRIED BY
077700      * VEHCHECK AND FALLS IN SECTIONS E/G/I/F (WS-SECT-IDX 3-6) -
077800      * BRAKES/STEERING ITEMS ARE CRITICAL TOO BUT ARE HANDLED BY
077900      * THE SAFETY INSPECTOR'S SIGN-OFF, NOT THIS LIST, PER THE NOTE
078000      * CARRIED IN VEHCHECK.
078100      ******************************************************************
078200 3222-CHECK-ITEM-CRITICAL.
078300     MOVE "3222-CHECK-ITEM-CRITICAL" TO PARA-NAME.
078400     IF WS-SECT-IDX > 6
078500         GO TO 3222-EXIT.
078600     PERFORM 3223-SCAN-CATALOG THRU 3223-EXIT
078700         VARYING VC-CAT-IDX FROM 1 BY 1
078800         UNTIL VC-CAT-IDX > 40.
078900 3222-EXIT.
079000     EXIT.
079100
079200 3223-SCAN-CATALOG.
079300     MOVE "3223-SCAN-CATALOG" TO PARA-NAME.
079400     IF VC-CAT-SECTION (VC-CAT-IDX) = VC-SECTION
079500             AND VC-CAT-ITEM (VC-CAT-IDX) = VC-CHECK-ITEM
079600             AND VC-CAT-IS-CRITICAL (VC-CAT-IDX)
079700         PERFORM 3030-ADD-CRIT-FAIL THRU 3030-EXIT
079800         STRING "FAILED CRITICAL CHECK: " DELIMITED BY SIZE
079900                VC-CHECK-ITEM DELIMITED BY SPACE
080000                INTO WS-CRIT-FAIL-ENTRY (WS-CRIT-FAIL-COUNT).
080100 3223-EXIT.
080200     EXIT.
080300
080400 3230-ROLL-UP-VEHICLE-SECTION.
080500     MOVE "3230-ROLL-UP-VEHICLE-SECTION" TO PARA-NAME.
080600     COMPUTE WS-SECT-SCORE (WS-SECT-IDX) =
080700         WS-SECT-PASSED (WS-SECT-IDX) * 1.5.
080800     COMPUTE WS-SECT-MAX (WS-SECT-IDX) =
080900         WS-SECT-QUESTIONS (WS-SECT-IDX) * 1.5.
081000 3230-EXIT.
081100     EXIT.
081200
081300      ******************************************************************
081400      * ROLL-UP TOTALS, SCORE-PCT, LEVEL AND RISK STATUS (CALLS SCORCALC).
081500      ******************************************************************
081600 3300-COMPUTE-TOTALS-AND-LEVEL.
081700     MOVE "3300-COMPUTE-TOTALS-AND-LEVEL" TO PARA-NAME.
081800     MOVE ZERO TO WS-TOTAL-SCORE, WS-MAX-SCORE, WS-TOTAL-QUESTIONS.
081900     PERFORM 3310-SUM-SECTION THRU 3310-EXIT
082000         VARYING WS-SECT-IDX FROM 1 BY 1 UNTIL WS-SECT-IDX > 8.
082100
082200     CALL "SCORCALC" USING WS-TOTAL-SCORE, WS-MAX-SCORE,
082300                            WS-SCORE-PCT-WORK,
082400                            SS-SCORE-LEVEL, SS-RISK-STATUS.
082500 3300-EXIT.
082600     EXIT.
082700
082800 3310-SUM-SECTION.
082900     ADD WS-SECT-SCORE (WS-SECT-IDX) TO WS-TOTAL-SCORE.
083000     ADD WS-SECT-MAX (WS-SECT-IDX) TO WS-MAX-SCORE.
083100     ADD WS-SECT-QUESTIONS (WS-SECT-IDX) TO WS-TOTAL-QUESTIONS.
083200 3310-EXIT.
083300     EXIT.
083400
083500      ******************************************************************
083600      * TRAVEL-CLEARANCE DECISION.
083700      ******************************************************************
083800 3400-CLEARANCE-DECISION.
083900     MOVE "3400-CLEARANCE-DECISION" TO PARA-NAME.
084000     ADD WS-CRIT-FAIL-COUNT TO CRIT-FAIL-RUN-TOTAL.
084100     IF WS-CRIT-FAIL-COUNT > 0
084200         MOVE "N" TO SS-CLEARED
084300         MOVE "NOT CLEARED - CRITICAL FAILURES" TO SS-CLEARANCE-NOTES
084400         ADD 1 TO INSP-NOT-CLEARED-COUNT
084500     ELSE
084600         IF WS-SCORE-PCT-WORK < 60
084700             MOVE "N" TO SS-CLEARED
084800             STRING "NOT CLEARED - LOW SCORE " DELIMITED BY SIZE
084900                    WS-SCORE-PCT-WORK DELIMITED BY SIZE
085000                    "%" DELIMITED BY SIZE
085100                    INTO SS-CLEARANCE-NOTES
085200             ADD 1 TO INSP-NOT-CLEARED-COUNT
085300         ELSE
085400             MOVE "Y" TO SS-CLEARED
085500             MOVE "CLEARED FOR TRAVEL" TO SS-CLEARANCE-NOTES
085600             ADD 1 TO INSP-CLEARED-COUNT.
085700 3400-EXIT.
085800     EXIT.
085900
086000      ******************************************************************
086100      * WRITE ONE SCORESUM-FILE DETAIL RECORD.
086200      ******************************************************************
086300 4000-WRITE-SCORESUM.
086400     MOVE "4000-WRITE-SCORESUM" TO PARA-NAME.
086500     MOVE "D" TO SS-RECORD-TYPE.
086600     MOVE INSPECTION-ID TO SS-INSPECTION-ID.
086700     PERFORM 4010-MOVE-SECTION-OUT THRU 4010-EXIT
086800         VARYING WS-SECT-IDX FROM 1 BY 1 UNTIL WS-SECT-IDX > 8.
086900     MOVE WS-TOTAL-SCORE TO SS-TOTAL-SCORE.
087000     MOVE WS-MAX-SCORE TO SS-MAX-SCORE.
087100     MOVE WS-TOTAL-QUESTIONS TO SS-TOTAL-QUESTIONS.
087200     MOVE WS-SCORE-PCT-WORK TO SS-SCORE-PCT.
087300     MOVE WS-CRIT-FAIL-COUNT TO SS-CRIT-FAIL-COUNT.
087400     WRITE SCORESUM-FD-REC FROM SCORESUM-REC.
087500 4000-EXIT.
087600     EXIT.
087700
087800 4010-MOVE-SECTION-OUT.
087900     MOVE WS-SECT-SCORE (WS-SECT-IDX) TO
088000         SS-SECTION-SCORE (WS-SECT-IDX).
088100     MOVE WS-SECT-MAX (WS-SECT-IDX) TO
088200         SS-SECTION-MAX (WS-SECT-IDX).
088300     MOVE WS-SECT-QUESTIONS (WS-SECT-IDX) TO
088400         SS-SECTION-QUESTIONS (WS-SECT-IDX).
088500 4010-EXIT.
088600     EXIT.
088700
088800      ******************************************************************
088900      * PRINTED REPORT - ONE INSPECTION BLOCK (HEADER, SECTION LINES,
089000      * TOTAL LINE, CLEARANCE LINE AND CRITICAL-FAILURE LINES).
089100      ******************************************************************
089200 5000-WRITE-INSPECTION-BLOCK.
089300     MOVE "5000-WRITE-INSPECTION-BLOCK" TO PARA-NAME.
089400     IF WS-LINE-CNT > 50
089500         PERFORM 9300-WRITE-REPORT-HEADER THRU 9300-EXIT.
089600
089700     MOVE SPACES TO WS-INSP-HDR-LINE.
089800     MOVE " " TO WS-PRT-CTL.
089900     MOVE INSPECTION-ID TO IHL-ID.
090000     MOVE DRIVER-NAME TO IHL-DRIVER.
090100     MOVE VEHICLE-ID TO IHL-VEHICLE.
090200     MOVE VEHICLE-REG TO IHL-REG.
090300     MOVE INSPECTION-DATE TO IHL-DATE.
090400     MOVE ROUTE TO IHL-ROUTE.
090500     WRITE INSPRPT-REC FROM WS-INSP-HDR-LINE.
090600     ADD 1 TO WS-LINE-CNT.
090700
090800     PERFORM 5010-WRITE-SECTION-LINE THRU 5010-EXIT
090900         VARYING WS-SECT-IDX FROM 1 BY 1 UNTIL WS-SECT-IDX > 8.
091000
091100     MOVE SPACES TO WS-TOTAL-LINE.
091200     MOVE " " TO WS-PRT-CTL.
091300     MOVE "TOTAL" TO TOL-LIT.
091400     MOVE WS-TOTAL-QUESTIONS TO TOL-QUESTIONS.
091500     MOVE WS-TOTAL-SCORE TO TOL-SCORE.
091600     MOVE WS-MAX-SCORE TO TOL-MAX.
091700     MOVE WS-SCORE-PCT-WORK TO TOL-PERCENT.
091800     MOVE "LEVEL - " TO TOL-LEVEL-LIT.
091900     MOVE SS-SCORE-LEVEL TO TOL-LEVEL.
092000     MOVE "RISK - " TO TOL-RISK-LIT.
092100     MOVE SS-RISK-STATUS TO TOL-RISK.
092200     WRITE INSPRPT-REC FROM WS-TOTAL-LINE.
092300     ADD 1 TO WS-LINE-CNT.
092400
092500     MOVE SPACES TO WS-CLEAR-LINE.
092600     MOVE " " TO WS-PRT-CTL.
092700     MOVE SS-CLEARANCE-NOTES TO CLL-MESSAGE.
092800     WRITE INSPRPT-REC FROM WS-CLEAR-LINE.
092900     ADD 1 TO WS-LINE-CNT.
093000
093100     PERFORM 5020-WRITE-CRIT-FAIL-LINE THRU 5020-EXIT
093200         VARYING WS-MSG-IDX FROM 1 BY 1
093300         UNTIL WS-MSG-IDX > WS-CRIT-FAIL-COUNT.
093400     PERFORM 5025-WRITE-DOC-MISS-LINE THRU 5025-EXIT
093500         VARYING WS-DOC-IDX FROM 1 BY 1
093600         UNTIL WS-DOC-IDX > WS-DOC-MISS-COUNT.
093700
093800     MOVE WS-BLANK-LINE-LIT TO WS-PRT-CTL.
093900     MOVE SPACES TO WS-PRT-BODY.
094000     WRITE INSPRPT-REC FROM WS-PRINT-LINE.
094100     ADD 1 TO WS-LINE-CNT.
094200 5000-EXIT.
094300     EXIT.
094400
094500 5010-WRITE-SECTION-LINE.
094600     MOVE "5010-WRITE-SECTION-LINE" TO PARA-NAME.
094700     MOVE SPACES TO WS-SECT-LINE.
094800     MOVE " " TO WS-PRT-CTL.
094900     PERFORM 5011-SET-SECTION-NAME THRU 5011-EXIT.
095000     MOVE WS-SECT-QUESTIONS (WS-SECT-IDX) TO SCL-QUESTIONS.
095100     MOVE WS-SECT-SCORE (WS-SECT-IDX) TO SCL-SCORE.
095200     MOVE WS-SECT-MAX (WS-SECT-IDX) TO SCL-MAX.
095300     IF WS-SECT-MAX (WS-SECT-IDX) = ZERO
095400         MOVE ZERO TO SCL-PERCENT
095500     ELSE
095600         COMPUTE SCL-PERCENT =
095700             (WS-SECT-SCORE (WS-SECT-IDX) /
095800              WS-SECT-MAX (WS-SECT-IDX)) * 100.
095900     WRITE INSPRPT-REC FROM WS-SECT-LINE.
096000     ADD 1 TO WS-LINE-CNT.
096100 5010-EXIT.
096200     EXIT.
096300
096400 5011-SET-SECTION-NAME.
096500     MOVE "5011-SET-SECTION-NAME" TO PARA-NAME.
096600     EVALUATE WS-SECT-IDX
096700         WHEN 1  MOVE "HEALTH & FITNESS" TO SCL-SECTION-NAME
096800         WHEN 2  MOVE "DOCUMENTATION" TO SCL-SECTION-NAME
096900         WHEN 3  MOVE "EXTERIOR" TO SCL-SECTION-NAME
097000         WHEN 4  MOVE "ENGINE/FLUID" TO SCL-SECTION-NAME
097100         WHEN 5  MOVE "INTERIOR" TO SCL-SECTION-NAME
097200         WHEN 6  MOVE "FUNCTIONAL" TO SCL-SECTION-NAME
097300         WHEN 7  MOVE "SAFETY EQUIPMENT" TO SCL-SECTION-NAME
097400         WHEN 8  MOVE "BRAKES/STEERING" TO SCL-SECTION-NAME
097500     END-EVALUATE.
097600 5011-EXIT.
097700     EXIT.
097800
097900 5020-WRITE-CRIT-FAIL-LINE.
098000     MOVE "5020-WRITE-CRIT-FAIL-LINE" TO PARA-NAME.
098100     MOVE SPACES TO WS-CRIT-LINE.
098200     MOVE " " TO WS-PRT-CTL.
098300     MOVE WS-CRIT-FAIL-ENTRY (WS-MSG-IDX) TO CRL-MESSAGE.
098400     WRITE INSPRPT-REC FROM WS-CRIT-LINE.
098500     ADD 1 TO WS-LINE-CNT.
098600 5020-EXIT.
098700     EXIT.
098800
098900      ******************************************************************
099000      * PRINTS THE DOCUMENTATION-SECTION MISSING-ITEM LIST BUILT BY
099100      * 3130-ADD-MISSING-DOC - ADDED SO THE DISPATCH OFFICE CAN SEE
099200      * WHICH PAPERS TO CHASE WITHOUT PULLING THE RAW DOCSCHK EXTRACT.
099300      ******************************************************************
099400 5025-WRITE-DOC-MISS-LINE.
099500     MOVE "5025-WRITE-DOC-MISS-LINE" TO PARA-NAME.
099600     MOVE SPACES TO WS-DOC-MISS-LINE.
099700     MOVE " " TO WS-PRT-CTL.
099800     MOVE WS-DOC-MISS-ENTRY (WS-DOC-IDX) TO DML-MESSAGE.
099900     WRITE INSPRPT-REC FROM WS-DOC-MISS-LINE.
100000     ADD 1 TO WS-LINE-CNT.
100100 5025-EXIT.
100200     EXIT.
100300
100400 8000-OPEN-FILES.
100500     MOVE "8000-OPEN-FILES" TO PARA-NAME.
100600     OPEN INPUT INSPECT-FILE, HEALTH-FILE, DOCS-FILE, VEHCHK-FILE.
100700     OPEN OUTPUT SCORESUM-FILE, SYSOUT, INSPRPT-FILE.
100800 8000-EXIT.
100900     EXIT.
101000
101100 8500-CLOSE-FILES.
101200     MOVE "8500-CLOSE-FILES" TO PARA-NAME.
101300     CLOSE INSPECT-FILE, HEALTH-FILE, DOCS-FILE, VEHCHK-FILE,
101400           SCORESUM-FILE, SYSOUT, INSPRPT-FILE.
101500 8500-EXIT.
101600     EXIT.
101700
101800 9100-READ-INSPECT.
101900     MOVE "9100-READ-INSPECT" TO PARA-NAME.
102000     READ INSPECT-FILE INTO INSPDAILY-REC
102100         AT END MOVE "N" TO MORE-DATA-SW
102200         GO TO 9100-EXIT
102300     END-READ.
102400     ADD 1 TO RECORDS-READ.
102500 9100-EXIT.
102600     EXIT.
102700
102800 9110-READ-HEALTH.
102900     MOVE "9110-READ-HEALTH" TO PARA-NAME.
103000     READ HEALTH-FILE INTO HLTHCHK-REC
103100         AT END MOVE "N" TO MORE-HEALTH-SW
103200     END-READ.
103300 9110-EXIT.
103400     EXIT.
103500
103600 9120-READ-DOCS.
103700     MOVE "9120-READ-DOCS" TO PARA-NAME.
103800     READ DOCS-FILE INTO DOCSCHK-REC
103900         AT END MOVE "N" TO MORE-DOCS-SW
104000     END-READ.
104100 9120-EXIT.
104200     EXIT.
104300
104400 9130-READ-VEHCHK.
104500     MOVE "9130-READ-VEHCHK" TO PARA-NAME.
104600     READ VEHCHK-FILE INTO VEHCHECK-REC
104700         AT END MOVE "N" TO MORE-VEHCHK-SW
104800     END-READ.
104900 9130-EXIT.
105000     EXIT.
105100
105200 9300-WRITE-REPORT-HEADER.
105300     MOVE "9300-WRITE-REPORT-HEADER" TO PARA-NAME.
105400     ADD 1 TO WS-PAGE-NO.
105500     MOVE SPACES TO WS-HDR-LINE.
105600     MOVE TOP-OF-FORM TO WS-PRT-CTL.
105700     MOVE "PRE-TRIP INSPECTION REPORT" TO HDR-TITLE.
105800     ACCEPT HDR-RUN-DATE FROM DATE YYYYMMDD.
105900     MOVE "PAGE " TO HDR-PAGE-LIT.
106000     MOVE WS-PAGE-NO TO HDR-PAGE-NO.
106100     WRITE INSPRPT-REC FROM WS-HDR-LINE.
106200     MOVE ZERO TO WS-LINE-CNT.
106300 9300-EXIT.
106400     EXIT.
106500
106600 9000-CLEANUP.
106700     MOVE "9000-CLEANUP" TO PARA-NAME.
106800     IF NOT TRAILER-REC
106900         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
107000         GO TO 9900-ABEND-RTN.
107100
107200     IF RECORDS-READ NOT = TRLR-RECORD-COUNT
107300         MOVE "** INVALID FILE - RECORDS OUT OF BALANCE" TO
107400             ABEND-REASON
107500         MOVE RECORDS-READ TO ACTUAL-VAL
107600         MOVE TRLR-RECORD-COUNT TO EXPECTED-VAL
107700         WRITE SYSOUT-REC FROM ABEND-REC
107800         GO TO 9900-ABEND-RTN.
107900
108000     MOVE "T" TO SS-RECORD-TYPE.
108100     MOVE RECORDS-SCORED TO ST-INSP-PROCESSED.
108200     MOVE INSP-CLEARED-COUNT TO ST-INSP-CLEARED.
108300     MOVE INSP-NOT-CLEARED-COUNT TO ST-INSP-NOT-CLEARED.
108400     MOVE CRIT-FAIL-RUN-TOTAL TO ST-CRIT-FAIL-TOTAL.
108500     MOVE RECORDS-IN-ERROR TO ST-RECORDS-IN-ERROR.
108600     WRITE SCORESUM-FD-REC FROM SCORESUM-TRLR.
108700
108800     PERFORM 8500-CLOSE-FILES THRU 8500-EXIT.
108900
109000     DISPLAY "** RECORDS READ **".
109100     DISPLAY RECORDS-READ.
109200     DISPLAY "** RECORDS SCORED **".
109300     DISPLAY RECORDS-SCORED.
109400     DISPLAY "** RECORDS IN ERROR **".
109500     DISPLAY RECORDS-IN-ERROR.
109600     DISPLAY "** INSPECTIONS CLEARED **".
109700     DISPLAY INSP-CLEARED-COUNT.
109800     DISPLAY "** INSPECTIONS NOT CLEARED **".
109900     DISPLAY INSP-NOT-CLEARED-COUNT.
110000     DISPLAY "** TEMPERATURE EDIT ERRORS (OUT OF RANGE) **".
110100     DISPLAY WS-TEMP-EDIT-ERRORS.
110200     DISPLAY "** DOCUMENTATION NON-COMPLIANT (EDIT ERRORS) **".
110300     DISPLAY WS-DOC-EDIT-ERRORS.
110400     DISPLAY "******** NORMAL END OF JOB INSPEDIT ********".
110500 9000-EXIT.
110600     EXIT.
110700
110800 9900-ABEND-RTN.
110900     WRITE SYSOUT-REC FROM ABEND-REC.
111000     PERFORM 8500-CLOSE-FILES THRU 8500-EXIT.
111100     DISPLAY "*** ABNORMAL END OF JOB - INSPEDIT ***" UPON CONSOLE.
111200     DIVIDE ZERO-VAL INTO ONE-VAL.
