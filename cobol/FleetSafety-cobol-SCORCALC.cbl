000100 IDENTIFICATION DIVISION.
000200      ******************************************************************
000300 PROGRAM-ID. SCORCALC.
000400 AUTHOR. J. R. SAMBO.
000500 INSTALLATION. FLEET SAFETY SYSTEMS GROUP.
000600 DATE-WRITTEN. 04/28/89.
000700 DATE-COMPILED. 04/28/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          CALLED FROM INSPEDIT'S 330-COMPUTE-TOTALS-AND-LEVEL
001300      *          ONCE ALL EIGHT SECTION SCORES ARE ROLLED UP.  TAKES
001400      *          TOTAL-SCORE AND MAX-SCORE, RETURNS SCORE-PCT ROUNDED
001500      *          HALF-UP TO TWO DECIMALS, SCORE-LEVEL (E/G/F/P) AND
001550      *          RISK-STATUS (L/M/H/C) PER THE SAFETY MANUAL'S
001580      *          BANDING TABLE.
001700      *
001800      ******************************************************************
001900      * CHANGE LOG
002000      *   DATE      INIT  TICKET     DESCRIPTION
002100      *   --------  ----  ---------  ------------------------------
002200      *   04/28/89  JRS   FS-0010    INITIAL VERSION.
002300      *   11/02/91  JRS   FS-0118    GUARDED THE DIVIDE - AN INSPECTION
002400      *                              WITH NO HEALTH, DOCS OR VEHICLE
002500      *                              CHECKS AT ALL WAS ABENDING 0C7 ON
002600      *                              A MAX-SCORE OF ZERO.
002700      *   06/30/99  TGD   FS-Y2K01  Y2K REVIEW - NO DATE FIELDS IN
002800      *                              THIS MEMBER, NO CHANGE REQUIRED.
002900      ******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000
004100 WORKING-STORAGE SECTION.
004200 01  PARA-NAME                       PIC X(30) VALUE SPACES.
004300
004400 01  MISC-FIELDS.
004500     05  WS-PCT-WORK                 PIC S9(5)V99 COMP-3.
004600     05  WS-DUMP-AREA.
004700         10  WS-DUMP-TOTAL            PIC S9(5)V99.
004800         10  WS-DUMP-MAX              PIC S9(5)V99.
004900         10  WS-DUMP-PCT              PIC 9(03)V99.
005000     05  WS-DUMP-AREA-X REDEFINES WS-DUMP-AREA
005100                                  PIC X(17).
005200
005300 LINKAGE SECTION.
005400 01  SCORCALC-REC.
005500     05  LK-TOTAL-SCORE               PIC S9(5)V99.
005600     05  LK-MAX-SCORE                 PIC S9(5)V99.
005700     05  LK-SCORE-PCT                 PIC 9(03)V99.
005800     05  LK-SCORE-PCT-D REDEFINES LK-SCORE-PCT.
005900         10  LK-PCT-WHOLE              PIC 9(03).
006000         10  LK-PCT-FRACTION           PIC 9(02).
006100     05  LK-SCORE-LEVEL                PIC X(01).
006200         88  LK-LEVEL-EXCELLENT        VALUE "E".
006300         88  LK-LEVEL-GOOD             VALUE "G".
006400         88  LK-LEVEL-FAIR             VALUE "F".
006500         88  LK-LEVEL-POOR             VALUE "P".
006600     05  LK-RISK-STATUS                PIC X(01).
006700         88  LK-RISK-LOW               VALUE "L".
006800         88  LK-RISK-MODERATE          VALUE "M".
006900         88  LK-RISK-HIGH              VALUE "H".
007000         88  LK-RISK-CRITICAL          VALUE "C".
007100 01  SCORCALC-REC-X REDEFINES SCORCALC-REC
007200                                PIC X(21).
007300
007400 PROCEDURE DIVISION USING SCORCALC-REC.
007500 000-MAIN-LOGIC.
007600     MOVE "000-MAIN-LOGIC" TO PARA-NAME.
007700     IF LK-MAX-SCORE = ZERO
007800         MOVE ZERO TO LK-SCORE-PCT
007900     ELSE
008000         COMPUTE WS-PCT-WORK ROUNDED =
008100             (LK-TOTAL-SCORE / LK-MAX-SCORE) * 100
008200         MOVE WS-PCT-WORK TO LK-SCORE-PCT.
008300
008400     PERFORM 100-SET-SCORE-LEVEL THRU 100-SET-SCORE-LEVEL-EXIT.
008500     PERFORM 200-SET-RISK-STATUS THRU 200-SET-RISK-STATUS-EXIT.
008600
008700      **  020203AM - SNAPSHOT THE INPUTS AND RESULT INTO WS-DUMP-AREA
008800      **  SO A STORAGE DUMP ON AN UPSTREAM ABEND SHOWS WHAT SCORCALC
008900      **  LAST COMPUTED.
009000     MOVE LK-TOTAL-SCORE TO WS-DUMP-TOTAL.
009100     MOVE LK-MAX-SCORE TO WS-DUMP-MAX.
009200     MOVE LK-SCORE-PCT TO WS-DUMP-PCT.
009300     GOBACK.
009400
009500 100-SET-SCORE-LEVEL.
009600     MOVE "100-SET-SCORE-LEVEL" TO PARA-NAME.
009700     IF LK-SCORE-PCT >= 90
009800         MOVE "E" TO LK-SCORE-LEVEL
009900     ELSE IF LK-SCORE-PCT >= 75
010000         MOVE "G" TO LK-SCORE-LEVEL
010100     ELSE IF LK-SCORE-PCT >= 60
010200         MOVE "F" TO LK-SCORE-LEVEL
010300     ELSE
010400         MOVE "P" TO LK-SCORE-LEVEL.
010500 100-SET-SCORE-LEVEL-EXIT.
010600     EXIT.
010700
010800 200-SET-RISK-STATUS.
010900     MOVE "200-SET-RISK-STATUS" TO PARA-NAME.
011000     IF LK-SCORE-PCT >= 90
011100         MOVE "L" TO LK-RISK-STATUS
011200     ELSE IF LK-SCORE-PCT >= 75
011300         MOVE "M" TO LK-RISK-STATUS
011400     ELSE IF LK-SCORE-PCT >= 60
011500         MOVE "H" TO LK-RISK-STATUS
011600     ELSE
011700         MOVE "C" TO LK-RISK-STATUS.
011800 200-SET-RISK-STATUS-EXIT.
011900     EXIT.
