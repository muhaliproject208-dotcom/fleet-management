000100 IDENTIFICATION DIVISION.
000200      ******************************************************************
000300 PROGRAM-ID. VIOLCALC.
000400 AUTHOR. J. R. SAMBO.
000500 INSTALLATION. FLEET SAFETY SYSTEMS GROUP.
000600 DATE-WRITTEN. 05/15/89.
000700 DATE-COMPILED. 05/15/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          CALLED FROM TRIPRISK'S 200-ACCUMULATE-TRIP-POINTS FOR
001300      *          EACH TRIP-BEHAVIOR DETAIL RECORD WHOSE STATUS IS "V".
001400      *          LOOKS UP THE BEHAVIOR ITEM IN THE POINTS CATALOG
001500      *          AND RETURNS THE VIOLATION POINTS TO ADD TO THE TRIP
001600      *          AND 30-DAY ACCUMULATORS.  AN ITEM NOT FOUND IN THE
001700      *          CATALOG SCORES 1 POINT - SEE THE SAFETY MANUAL
001800      *          APPENDIX C NOTE ON "UNLISTED INFRACTIONS".
001900      *
002000      *          THIS MEMBER REPLACES THE OLD DB2 STORED-PROCEDURE
002100      *          REIMBURSEMENT LOOK-UP - THE SAFETY DEPARTMENT HAS NO
002200      *          DATABASE OF ITS OWN, SO THE CATALOG IS CARRIED IN
002300      *          WORKING-STORAGE THE SAME WAY THE VEHICLE CHECKLIST
002400      *          CATALOG IS IN VEHCHECK.
002500      *
002600      ******************************************************************
002700      * CHANGE LOG
002800      *   DATE      INIT  TICKET     DESCRIPTION
002900      *   --------  ----  ---------  ------------------------------
003000      *   05/15/89  JRS   FS-0009    INITIAL VERSION, TEN ITEMS.
003100      *   09/02/90  JRS   FS-0044    ADDED RAILWAY-CROSSING (10 PTS)
003200      *                              AND HAZARDOUS-ZONE-SPEED (10 PTS)
003300      *                              AFTER THE NDOLA LINE INCIDENT -
003400      *                              NOW TWELVE ITEMS.
003500      *   06/30/99  TGD   FS-Y2K01  Y2K REVIEW - NO DATE FIELDS IN
003600      *                              THIS MEMBER, NO CHANGE REQUIRED.
003700      *   02/18/03  AKM   FS-0244    CONVERTED THE LINEAR TABLE SEARCH
003800      *                              TO A PERFORM VARYING LOOP WITH AN
003900      *                              EXPLICIT NOT-FOUND SWITCH RATHER
004000      *                              THAN A SEARCH VERB - MATCHES THE
004100      *                              WAY INSPEDIT WALKS THE VEHCHECK
004200      *                              CATALOG.
004300      ******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 WORKING-STORAGE SECTION.
005600 01  PARA-NAME                       PIC X(30) VALUE SPACES.
005700
005800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
005900     05  WS-VL-IDX                   PIC S9(4) COMP.
006000     05  WS-FOUND-SW                 PIC X(01) VALUE "N".
006100         88  ITEM-FOUND              VALUE "Y".
006200
006300      ******************************************************************
006400      * VIOLATION-POINTS CATALOG - TWELVE ITEMS, LOADED BY VALUE AT
006500      * COMPILE TIME.  UNLISTED ITEM = 1 POINT, HANDLED IN 000-MAIN-
006600      * LOGIC WHEN WS-FOUND-SW STAYS "N" AFTER THE SEARCH LOOP.
006700      ******************************************************************
006800 01  WS-VL-CATALOG-VALUES VALUE
006900     "speed_school_zone        05" &
007000     "speed_market_area        05" &
007100     "max_speed_open_road      03" &
007200     "railway_crossing         10" &
007300     "toll_gate                02" &
007400     "hazardous_zone_speed     10" &
007500     "excessive_driving        08" &
007600     "traffic_infractions      10" &
007700     "incidents                15" &
007800     "scheduled_breaks         03" &
007900     "fatigue_reporting        05" &
008000     "rest_stops_usage         02".
008100
008200 01  WS-VL-CATALOG REDEFINES WS-VL-CATALOG-VALUES.
008300     05  WS-VL-ENTRY OCCURS 12 TIMES INDEXED BY VL-CAT-IDX.
008400         10  WS-VL-ITEM               PIC X(25).
008500         10  WS-VL-POINTS             PIC 9(02).
008600
008700      **  021803AKM - FLAT VIEW OF THE WHOLE CATALOG FOR A STORAGE
008800      **  DUMP - EASIER TO READ ON A HEX PRINT THAN THE TABLE VIEW.
008900 01  WS-VL-CATALOG-FLAT REDEFINES WS-VL-CATALOG-VALUES
009000                                  PIC X(324).
009100
009200      **  021803AKM - DUMP AREA HOLDS DISPLAY COPIES OF THE LAST
009300      **  LOOKUP SO AN ABEND DUMP SHOWS WHAT CALLER PASSED IN.
009400 01  WS-DUMP-AREA.
009500     05  WS-DUMP-ITEM                 PIC X(25).
009600     05  WS-DUMP-POINTS               PIC 9(02).
009700 01  WS-DUMP-AREA-X REDEFINES WS-DUMP-AREA
009800                                  PIC X(27).
009900
010000 LINKAGE SECTION.
010100 01  LK-BEHAVIOR-ITEM                 PIC X(25).
010200 01  VIOLCALC-POINTS                  PIC 9(02).
010300
010400 PROCEDURE DIVISION USING LK-BEHAVIOR-ITEM, VIOLCALC-POINTS.
010500 000-MAIN-LOGIC.
010600     MOVE "000-MAIN-LOGIC" TO PARA-NAME.
010700     MOVE "N" TO WS-FOUND-SW.
010800     MOVE ZERO TO VIOLCALC-POINTS.
010900     PERFORM 100-SEARCH-CATALOG THRU 100-SEARCH-CATALOG-EXIT
011000         VARYING WS-VL-IDX FROM 1 BY 1
011100         UNTIL WS-VL-IDX > 12 OR ITEM-FOUND.
011200     IF NOT ITEM-FOUND
011300         MOVE 1 TO VIOLCALC-POINTS.
011400     MOVE LK-BEHAVIOR-ITEM TO WS-DUMP-ITEM.
011500     MOVE VIOLCALC-POINTS TO WS-DUMP-POINTS.
011600     GOBACK.
011700
011800 100-SEARCH-CATALOG.
011900     MOVE "100-SEARCH-CATALOG" TO PARA-NAME.
012000     IF LK-BEHAVIOR-ITEM = WS-VL-ITEM (WS-VL-IDX)
012100         MOVE WS-VL-POINTS (WS-VL-IDX) TO VIOLCALC-POINTS
012200         MOVE "Y" TO WS-FOUND-SW.
012300 100-SEARCH-CATALOG-EXIT.
012400     EXIT.
